000100*****************************************************************
000200* COPYBOOK      : ATNOUTR                                        *
000300* SISTEMA       : HOJA DE LOGRO CO-PO POR CURSO (FACULTAD ING.)  *
000400* DESCRIPCION   : LAYOUT DEL RENGLON DE SALIDA DE LA HOJA DE     *
000500*               : LOGRO -- UNO POR ALUMNO, ORDENADO POR CARNET. *
000600* PROGRAMADOR   : M. TUYUC (MT)                          960311 *
000700* ULTIMO CAMBIO : VER BITACORA EN COATN01.CBL                   *
000800*****************************************************************
000900 01  ATN-RENGLON-SALIDA.
001000     05  ATN-SAL-SECUENCIA       PIC 9(04).
001100     05  ATN-SAL-CARNET          PIC X(12).
001200     05  ATN-SAL-NOMBRE          PIC X(30).
001300*        20 CASILLAS DE SALIDA, UNA POR COLUMNA DE LA PLANTILLA.
001400*        CASILLA SIN DATO QUEDA EN ESPACIOS (BLANK-CAPABLE).
001500     05  ATN-SAL-CASILLA OCCURS 20 TIMES
001600                         PIC X(06).
001700     05  FILLER                  PIC X(04).
