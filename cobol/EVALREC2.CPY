000100*****************************************************************
000200* COPYBOOK      : EVALREC2                                       *
000300* SISTEMA       : HOJA DE LOGRO CO-PO POR CURSO (FACULTAD ING.)  *
000400* DESCRIPCION   : LAYOUT DE LA HOJA DE EVALUACION NO. 2 (ENTRADA *
000500*               : SEGUNDA DEL LOTE).  UN REGISTRO POR LINEA,    *
000600*               : DISTINGUIDO POR EV2-TIPO-REG EN 'H','M','D'.  *
000700* PROGRAMADOR   : M. TUYUC (MT)                          960311 *
000800* ULTIMO CAMBIO : VER BITACORA EN COATN01.CBL                   *
000900*****************************************************************
001000*    'H' - ENCABEZADO DE CURSO/DOCENTE/EVALUACION (1 POR HOJA)
001100 01  EV2-ENCABEZADO.
001200     05  EV2-ENC-TIPO-REG        PIC X(01).
001300         88  EV2-ENC-ES-ENCAB            VALUE 'H'.
001400     05  EV2-ENC-COD-CURSO       PIC X(10).
001500     05  EV2-ENC-NOM-CURSO       PIC X(40).
001600     05  EV2-ENC-DOCENTE         PIC X(30).
001700     05  EV2-ENC-ANIO-LECTIVO    PIC X(20).
001800     05  EV2-ENC-INFO-CLASE      PIC X(30).
001900     05  EV2-ENC-REGLAMENTO      PIC X(15).
002000     05  EV2-ENC-TOTAL-ALUMNOS   PIC 9(04).
002100     05  EV2-ENC-NOM-EVALUACION  PIC X(30).
002200     05  FILLER                  PIC X(10).
002300*
002400*    'M' - NOTA MAXIMA POR CO (1 POR HOJA)
002500 01  EV2-MAXIMOS.
002600     05  EV2-MAX-TIPO-REG        PIC X(01).
002700         88  EV2-MAX-ES-MAXIMO           VALUE 'M'.
002800     05  EV2-MAX-CO-TABLA OCCURS 6 TIMES.
002900         10  EV2-MAX-CO-NUM      PIC 9(01).
003000         10  EV2-MAX-CO-VALOR    PIC 9(03)V99.
003100     05  EV2-MAX-NOTA-TOTAL      PIC 9(03)V99.
003200     05  FILLER                  PIC X(08).
003300*
003400*    'D' - NOTA DE UN ALUMNO POR CO (VARIOS POR HOJA)
003500 01  EV2-DETALLE.
003600     05  EV2-DET-TIPO-REG        PIC X(01).
003700         88  EV2-DET-ES-DETALLE          VALUE 'D'.
003800     05  EV2-DET-CARNET          PIC X(12).
003900     05  EV2-DET-NOMBRE          PIC X(30).
004000     05  EV2-DET-CO-TABLA OCCURS 6 TIMES.
004100         10  EV2-DET-CO-NUM      PIC 9(01).
004200         10  EV2-DET-CO-NOTA     PIC S9(03)V99.
004300     05  EV2-DET-NOTA-TOTAL      PIC S9(03)V99.
004400     05  FILLER                  PIC X(06).
