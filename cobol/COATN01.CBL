000100*****************************************************************
000200* FECHA       : 11/03/1996                                       *
000300* PROGRAMADOR : MARIA TUYUC (MT)                                 *
000400* APLICACION  : SISTEMA DE LOGRO DE COMPETENCIAS (CO-PO)         *
000500* PROGRAMA    : COATN01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA LA HOJA DE LOGRO CO-PO DE UN CURSO A PARTIR *
000800*             : DE LAS HOJAS DE EVALUACION (IA1, IA2, MODELO,    *
000900*             : INTEGRADORA, LABORATORIO O REVISIONES DE         *
001000*             : PROYECTO) QUE ENTREGAN LOS CATEDRATICOS,         *
001100*             : VALIDANDOLAS ENTRE SI Y FUNDIENDO LAS NOTAS POR   *
001200*             : CO EN UN SOLO MAESTRO DE ALUMNO POR CARNET.       *
001300* ARCHIVOS    : EVALF1=E,EVALF2=E,EVALF3=E,ATNOUT=S,ATNRPT=S     *
001400* ACCION (ES) : B=PROCESO BATCH UNICO (NO TIENE OTRAS ACCIONES)  *
001500* INSTALADO   : 15/03/1996                                       *
001600* BPM/RATIONAL: 100412                                           *
001700* NOMBRE      : GENERACION DE HOJA DE LOGRO CO-PO                *
001800* DESCRIPCION : PROYECTO FACULTAD DE INGENIERIA                  *
001900*****************************************************************
002000*             B I T A C O R A   D E   C A M B I O S              *
002100*****************************************************************
002200* 19960311 MT  SOLICITUD 100412 - PRIMERA VERSION DEL PROGRAMA.  CR001
002300* 19960318 MT  SOLICITUD 100418 - SE AGREGA VALIDACION DE        CR002
002400*              CONSISTENCIA ENTRE HOJAS (CURSO/DOCENTE/REGLAM).  CR002
002500* 19960402 MT  SOLICITUD 100430 - SE AGREGA REPORTE DE ADVERTEN- CR003
002600*              CIAS DE MATRICULA (ALUMNO FALTANTE EN UNA HOJA).  CR003
002700* 19960522 JCH SOLICITUD 100477 - SE AGREGA REGLAMENTO R17       CR004
002800*              PROYECTO CON 3 REVISIONES Y MAPEO DE COLUMNAS.    CR004
002900* 19970130 JCH SOLICITUD 100512 - SE AGREGA REGLAMENTO R21 CON   CR005
003000*              EVALUACION INTEGRADORA EN LUGAR DE MODELO.        CR005
003100* 19980815 MT  SOLICITUD 100601 - REVISION DE CAMPOS DE FECHA    CR006
003200*              PARA CENTURIA (AMPLIACION ANIO A 4 DIGITOS - Y2K) CR006
003300* 19990111 MT  SOLICITUD 100614 - PRUEBAS DE CENTURIA COMPLETAS. CR007
003400*              NO SE ENCONTRARON CAMPOS DE FECHA A 2 DIGITOS.    CR007
003500* 19990906 JCH SOLICITUD 100650 - CORRIGE CLASIFICACION DE       CR008
003600*              EVALUACION 'REVISION 1' QUE CAIA EN DESCONOCIDA.  CR008
003700* 20010704 MT  SOLICITUD 100722 - SE AGREGA DEPARTAMENTO S&H     CR009
003800*              (CIENCIA Y HUMANIDADES) A LA PLANTILLA DE TEORIA. CR009
003900* 20030214 JCH SOLICITUD 100801 - SE CORRIGE DUPLICADO DE CARNET CR010
004000*              DENTRO DE UNA MISMA HOJA (SE CONSERVA EL ULTIMO). CR010
004100* 20071120 MT  SOLICITUD 100905 - SE AGREGA REGLAMENTO R24.      CR011
004200* 20140603 JCH SOLICITUD 101090 - LIMITE DE ALUMNOS POR HOJA     CR012
004300*              AMPLIADO DE 200 A 300 POR CRECIMIENTO DE SECCION. CR012
004400* 20190927 MT  SOLICITUD 101205 - SANEAMIENTO DEL IDENTIFICADOR  CR013
004500*              DE SALIDA (CARACTERES ESPECIALES DEL NOMBRE DE    CR013
004600*              CURSO SE CAMBIAN POR GUION BAJO).                 CR013
004700* 20200512 JCH SOLICITUD 101240 - LA COMPARACION DE CURSO/        CR014
004800*              DOCENTE/REGLAMENTO ENTRE HOJAS NO DEBE RECHAZAR    CR014
004900*              POR DIFERENCIA DE MAYUSCULA/MINUSCULA UNICAMENTE.  CR014
005000*****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.               COATN01.
005300 AUTHOR.                   MARIA TUYUC.
005400 INSTALLATION.             FACULTAD DE INGENIERIA - CENTRO DE COMPUTO.
005500 DATE-WRITTEN.             03/11/1996.
005600 DATE-COMPILED.            03/11/1996.
005700 SECURITY.                 USO INTERNO - PROCESO ACADEMICO.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT EVALF1 ASSIGN TO EVALF1
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            ACCESS        IS SEQUENTIAL
006700            FILE STATUS   IS FS-EVALF1.
006800
006900     SELECT EVALF2 ASSIGN TO EVALF2
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-EVALF2.
007300
007400     SELECT EVALF3 ASSIGN TO EVALF3
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            ACCESS        IS SEQUENTIAL
007700            FILE STATUS   IS FS-EVALF3.
007800
007900     SELECT ATNOUT ASSIGN TO ATNOUT
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            ACCESS        IS SEQUENTIAL
008200            FILE STATUS   IS FS-ATNOUT.
008300
008400     SELECT ATNRPT ASSIGN TO ATNRPT
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            ACCESS        IS SEQUENTIAL
008700            FILE STATUS   IS FS-ATNRPT.
008800 DATA DIVISION.
008900 FILE SECTION.
009000*****************************************************************
009100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009200*****************************************************************
009300*   HOJA DE EVALUACION 1 (PRIMERA HOJA REQUERIDA POR LA CATEGORIA)
009400 FD  EVALF1.
009500     COPY EVALREC1.
009600*   HOJA DE EVALUACION 2 (SEGUNDA HOJA REQUERIDA POR LA CATEGORIA)
009700 FD  EVALF2.
009800     COPY EVALREC2.
009900*   HOJA DE EVALUACION 3 (TERCERA HOJA, SOLO REGLAMENTOS/CAT. QUE
010000*   REQUIEREN TRES ENTRADAS, POR EJEMPLO PROYECTO).
010100 FD  EVALF3.
010200     COPY EVALREC3.
010300*   HOJA DE LOGRO CO-PO CONSOLIDADA (SALIDA)
010400 FD  ATNOUT.
010500     COPY ATNOUTR.
010600*   REPORTE DE CORRIDA (BITACORA DE VALIDACION Y RESUMEN)
010700 FD  ATNRPT.
010800 01  REG-ATNRPT                  PIC X(132).
010900 WORKING-STORAGE SECTION.
011000*****************************************************************
011100*           RECURSOS DE FILE STATUS Y RUTINA DE ERROR            *
011200*****************************************************************
011300 01  WKS-FS-STATUS.
011400     05  FS-EVALF1               PIC X(02) VALUE '00'.
011500     05  FS-EVALF2               PIC X(02) VALUE '00'.
011600     05  FS-EVALF3               PIC X(02) VALUE '00'.
011700     05  FS-ATNOUT               PIC X(02) VALUE '00'.
011800     05  FS-ATNRPT               PIC X(02) VALUE '00'.
011900 01  PROGRAMA                    PIC X(08) VALUE 'COATN01'.
012000 01  ARCHIVO                     PIC X(08) VALUE SPACES.
012100 01  ACCION                      PIC X(10) VALUE SPACES.
012200*****************************************************************
012300*        FECHA DE PROCESO (SE IMPRIME EN EL ENCABEZADO)          *
012400*****************************************************************
012500 01  WKS-FECHA-6                 PIC 9(06) VALUE ZEROES.
012600 01  WKS-FECHA-6-R REDEFINES WKS-FECHA-6.
012700     05  WKS-F6-ANIO             PIC 9(02).
012800     05  WKS-F6-MES              PIC 9(02).
012900     05  WKS-F6-DIA              PIC 9(02).
013000 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROES.
013100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013200     05  WKS-FP-ANIO             PIC 9(04).
013300     05  WKS-FP-MES              PIC 9(02).
013400     05  WKS-FP-DIA              PIC 9(02).
013500 01  WKS-FECHA-EDITADA.
013600     05  WKS-FE-DIA              PIC 9(02).
013700     05  FILLER                  PIC X(01) VALUE '/'.
013800     05  WKS-FE-MES              PIC 9(02).
013900     05  FILLER                  PIC X(01) VALUE '/'.
014000     05  WKS-FE-ANIO             PIC 9(04).
014100*****************************************************************
014200*        PARAMETROS DE CORRIDA (SYSIN)                          *
014300*****************************************************************
014400 01  WKS-PARM-SYSIN.
014500     05  WKS-PARM-REGLAMENTO     PIC X(03).
014600     05  FILLER                  PIC X(01).
014700     05  WKS-PARM-CATEGORIA      PIC X(11).
014800     05  FILLER                  PIC X(01).
014900     05  WKS-PARM-TIPO-DEPTO     PIC X(07).
015000     05  FILLER                  PIC X(01).
015100 01  WKS-PARM-SYSIN-R REDEFINES WKS-PARM-SYSIN
015200                                PIC X(24).
015300*****************************************************************
015400*   TABLA DE REGLAS: ENTRADAS REQUERIDAS Y TIPOS DE DEPARTAMENTO *
015500*   VALIDOS POR (REGLAMENTO, CATEGORIA).  CARGADA AL INICIO EN   *
015600*   0500-CARGA-TABLA-REGLAS -- VER SOLICITUD 100477 Y 100512.    *
015700*****************************************************************
015800 01  WKS-TABLA-REGLAS.
015900     05  TREG-FILA OCCURS 14 TIMES.
016000         10  TREG-DATOS.
016100             15  TREG-REGLAMENTO      PIC X(03).
016200             15  TREG-CATEGORIA       PIC X(11).
016300         10  TREG-CLAVE REDEFINES TREG-DATOS
016400                                  PIC X(14).
016500         10  TREG-ENTRADA-1          PIC X(10).
016600         10  TREG-ENTRADA-2          PIC X(10).
016700         10  TREG-ENTRADA-3          PIC X(10).
016800         10  TREG-TIPODEPTO-1        PIC X(07).
016900         10  TREG-TIPODEPTO-2        PIC X(07).
017000         10  TREG-TIENE-DEFECTO      PIC X(01).
017100 01  WKS-CANT-FILAS-REGLA        PIC 9(02) COMP VALUE 14.
017200*****************************************************************
017300*   TABLA DE MAPEO DE COLUMNAS (CO, EVALUACION) -> COLUMNA DE    *
017400*   SALIDA, POR CADA UNO DE LOS 3 MAPEOS (A/B/C).  CARGADA AL    *
017500*   INICIO EN 0510-CARGA-TABLA-COLUMNAS.                         *
017600*****************************************************************
017700 01  WKS-TABLA-COLUMNAS.
017800     05  TCOL-FILA OCCURS 26 TIMES.
017900         10  TCOL-MAPEO              PIC X(01).
018000         10  TCOL-CO-NUM             PIC 9(01).
018100         10  TCOL-EVALUACION         PIC X(10).
018200         10  TCOL-COLUMNA            PIC 9(02) COMP.
018300 01  WKS-CANT-FILAS-COLUMNA      PIC 9(02) COMP VALUE 26.
018400*****************************************************************
018500*   AREA DE TRABAJO POR HOJA DE EVALUACION (3 CASILLAS, UNA POR  *
018600*   ARCHIVO DE ENTRADA).  CADA HOJA ADMITE HASTA 300 ALUMNOS.    *
018700*****************************************************************
018800 01  WKS-DATOS-HOJAS.
018900     05  WKS-HOJA OCCURS 3 TIMES.
019000         10  HOJA-LEIDA              PIC X(01) VALUE 'N'.
019100             88  HOJA-FUE-LEIDA              VALUE 'S'.
019200         10  HOJA-COD-CURSO          PIC X(10).
019300         10  HOJA-NOM-CURSO          PIC X(40).
019400         10  HOJA-DOCENTE            PIC X(30).
019500         10  HOJA-ANIO-LECTIVO       PIC X(20).
019600         10  HOJA-INFO-CLASE         PIC X(30).
019700         10  HOJA-REGLAMENTO-CRUDO   PIC X(15).
019800         10  HOJA-REGLAMENTO-NORM    PIC X(03).
019900         10  HOJA-TOTAL-ALUMNOS      PIC 9(04).
020000         10  HOJA-NOM-EVALUACION     PIC X(30).
020100         10  HOJA-TIPO-EVALUACION    PIC X(10).
020200         10  HOJA-CANT-CO-MAX        PIC 9(02) COMP.
020300         10  HOJA-CO-MAX OCCURS 6 TIMES.
020400             15  HOJA-MAX-CO-NUM     PIC 9(01).
020500             15  HOJA-MAX-CO-VALOR   PIC 9(03)V99.
020600         10  HOJA-CANT-ALUMNOS       PIC 9(04) COMP.
020700         10  HOJA-ALUMNO OCCURS 300 TIMES.
020800             15  AL-CARNET           PIC X(12).
020900             15  AL-NOMBRE           PIC X(30).
021000             15  AL-CO-NOTA OCCURS 6 TIMES.
021100                 20  AL-CO-NUM       PIC 9(01).
021200                 20  AL-CO-VALOR     PIC S9(03)V99.
021300             15  AL-NOTA-TOTAL       PIC S9(03)V99.
021400*****************************************************************
021500*   TABLA MAESTRA -- UNION DE LAS 3 HOJAS POR NUMERO DE CARNET,  *
021600*   ORDENADA ASCENDENTE EN 1900-ORDENA-MAESTROS.                *
021700*****************************************************************
021800 01  WKS-MAESTROS.
021900     05  WKS-CANT-MAESTROS       PIC 9(04) COMP VALUE ZERO.
022000     05  WKS-MAESTRO OCCURS 300 TIMES.
022100         10  MST-CARNET              PIC X(12).
022200         10  MST-NOMBRE              PIC X(30).
022300         10  MST-CASILLA OCCURS 20 TIMES
022400                                 PIC X(06).
022500         10  MST-CASILLA-NUM REDEFINES MST-CASILLA
022600                             OCCURS 20 TIMES
022700                                 PIC 9(04)V99.
022800 01  WKS-MAESTRO-TEMP            PIC X(162) VALUE SPACES.
022900*****************************************************************
023000*   CONTADORES, SUBINDICES Y ACUMULADORES DE TRABAJO             *
023100*****************************************************************
023200 01  WKS-CONTADORES.
023300     05  WKS-I                   PIC 9(03) COMP VALUE ZERO.
023400     05  WKS-J                   PIC 9(03) COMP VALUE ZERO.
023500     05  WKS-K                   PIC 9(03) COMP VALUE ZERO.
023600     05  WKS-N                   PIC 9(03) COMP VALUE ZERO.
023700     05  WKS-HOJA-ACTUAL         PIC 9(01) COMP VALUE ZERO.
023800     05  WKS-POS-INSERCION       PIC 9(04) COMP VALUE ZERO.
023900     05  WKS-COL-DESTINO         PIC 9(02) COMP VALUE ZERO.
024000     05  WKS-CONTADOR-ESCRITOS   PIC 9(04) COMP VALUE ZERO.
024100     05  WKS-TOTAL-ERRORES       PIC 9(04) COMP VALUE ZERO.
024200     05  WKS-TOTAL-ADVERTENCIAS  PIC 9(04) COMP VALUE ZERO.
024300     05  WKS-SECUENCIA-SALIDA    PIC 9(04) COMP VALUE ZERO.
024400     05  WKS-CANT-HOJAS-REQUERIDAS PIC 9(01) COMP VALUE ZERO.
024500     05  WKS-FILA-REGLA          PIC 9(02) COMP VALUE ZERO.
024600     05  WKS-FILA-REGLA-DEPTO    PIC 9(02) COMP VALUE ZERO.
024700     05  WKS-HOJA-ENCONTRADA     PIC 9(01) COMP VALUE ZERO.
024800     05  WKS-CO-ENCONTRADO       PIC 9(02) COMP VALUE ZERO.
024900 01  WKS-MASCARAS.
025000     05  WKS-MASC-CONTADOR       PIC ZZZ9.
025100     05  WKS-MARCA-EDIT          PIC 9(04)V99 VALUE ZERO.
025200     05  WKS-MASC-HOJA           PIC 9(01) VALUE ZERO.
025300     05  WKS-MASC-MARCA          PIC -(03)9.99.
025400     05  WKS-MASC-MAXIMO         PIC -(03)9.99.
025500     05  WKS-MASC-ERRORES-TXT    PIC ZZZ9.
025600*****************************************************************
025700*   AREA DE TRABAJO PARA COMPARAR TEXTO SIN IMPORTAR MAYUSCULA/  *
025800*   MINUSCULA (CR012 - LA COMPARACION ENTRE HOJAS NO DEBE        *
025900*   DISTINGUIR CAPITALIZACION).                                  *
026000*****************************************************************
026100 01  WKS-COMPARA-CASO.
026200     05  WKS-CI-A                PIC X(40) VALUE SPACES.
026300     05  WKS-CI-B                PIC X(40) VALUE SPACES.
026400     05  WKS-CI-IGUAL            PIC X(01) VALUE 'N'.
026500         88  CI-SON-IGUALES              VALUE 'S'.
026600*****************************************************************
026700*   BANDERAS DE FIN DE ARCHIVO Y DE ESTADO DE PROCESO            *
026800*****************************************************************
026900 01  WKS-INDICADORES.
027000     05  WKS-FIN-LECTURA         PIC X(01) VALUE 'N'.
027100         88  FIN-LECTURA                 VALUE 'S'.
027200     05  WKS-CORRIDA-VALIDA      PIC X(01) VALUE 'S'.
027300         88  CORRIDA-ES-VALIDA           VALUE 'S'.
027400     05  WKS-COD-MAPEO           PIC X(01) VALUE SPACES.
027500         88  MAPEO-A                     VALUE 'A'.
027600         88  MAPEO-B                     VALUE 'B'.
027700         88  MAPEO-C                     VALUE 'C'.
027800 01  WKS-REGLAMENTO-VALORES      PIC X(03) VALUE SPACES.
027900     88  WKS-REG-ES-R17                  VALUE 'R17'.
028000     88  WKS-REG-ES-R21                  VALUE 'R21'.
028100     88  WKS-REG-ES-R24                  VALUE 'R24'.
028200     88  WKS-REG-ES-VALIDO               VALUES 'R17' 'R21' 'R24'.
028300 01  WKS-CATEGORIA-VALORES       PIC X(11) VALUE SPACES.
028400     88  WKS-CAT-ES-LAB                  VALUE 'LAB'.
028500     88  WKS-CAT-ES-PROYECTO             VALUE 'PROJECT'.
028600     88  WKS-CAT-ES-TEORICO              VALUE 'THEORY'.
028700*****************************************************************
028800*   AREAS PARA CONSTRUIR EL IDENTIFICADOR DE LA HOJA DE SALIDA   *
028900*   (NOMBRE DE CARPETA + NOMBRE DE ARCHIVO SANEADO).             *
029000*****************************************************************
029100 01  WKS-IDENTIFICADOR.
029200     05  WKS-ID-CARPETA          PIC X(06) VALUE SPACES.
029300     05  WKS-ID-DEPTO-EFECTIVO   PIC X(07) VALUE SPACES.
029400     05  WKS-ID-CRUDO            PIC X(40) VALUE SPACES.
029500     05  WKS-ID-NOMBRE-LIMPIO    PIC X(50) VALUE SPACES.
029600     05  WKS-ID-SANEADO          PIC X(80) VALUE SPACES.
029700     05  WKS-ID-LONGITUD         PIC 9(03) COMP VALUE ZERO.
029800     05  WKS-ID-CARACTER         PIC X(01).
029900 01  WKS-PLANTILLA-SELECCIONADA  PIC X(20) VALUE SPACES.
030000*****************************************************************
030100*   AREA DE MENSAJES DEL REPORTE DE CORRIDA                     *
030200*****************************************************************
030300 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
030400 01  WKS-MENSAJE-VALIDACION      PIC X(90)  VALUE SPACES.
030500*****************************************************************
030600*   AREA DE TRABAJO COMUN PARA REGISTROS EVAL (MISMO LAYOUT EN   *
030700*   LAS TRES HOJAS -- SE LLENA EN 1701/1702/1703 SEGUN EL        *
030800*   ARCHIVO QUE SE ESTE LEYENDO EN ESE MOMENTO.                  *
030900*****************************************************************
031000 01  WKS-REG-COMUN.
031100     05  WKS-RC-ENCABEZADO.
031200         10  WKS-RC-TIPO-REG         PIC X(01).
031300         10  WKS-RC-COD-CURSO        PIC X(10).
031400         10  WKS-RC-NOM-CURSO        PIC X(40).
031500         10  WKS-RC-DOCENTE          PIC X(30).
031600         10  WKS-RC-ANIO-LECTIVO     PIC X(20).
031700         10  WKS-RC-INFO-CLASE       PIC X(30).
031800         10  WKS-RC-REGLAMENTO       PIC X(15).
031900         10  WKS-RC-TOTAL-ALUMNOS    PIC 9(04).
032000         10  WKS-RC-NOM-EVALUACION   PIC X(30).
032100         10  FILLER                  PIC X(10).
032200     05  WKS-RC-MAXIMOS REDEFINES WKS-RC-ENCABEZADO.
032300         10  WKS-RC-MAX-TIPO-REG     PIC X(01).
032400         10  WKS-RC-MAX-CO OCCURS 6 TIMES.
032500             15  WKS-RC-MAX-CO-NUM   PIC 9(01).
032600             15  WKS-RC-MAX-CO-VALOR PIC 9(03)V99.
032700         10  WKS-RC-MAX-TOTAL        PIC 9(03)V99.
032800         10  FILLER                  PIC X(148).
032900     05  WKS-RC-DETALLE REDEFINES WKS-RC-ENCABEZADO.
033000         10  WKS-RC-DET-TIPO-REG     PIC X(01).
033100         10  WKS-RC-DET-CARNET       PIC X(12).
033200         10  WKS-RC-DET-NOMBRE       PIC X(30).
033300         10  WKS-RC-DET-CO OCCURS 6 TIMES.
033400             15  WKS-RC-DET-CO-NUM   PIC 9(01).
033500             15  WKS-RC-DET-CO-NOTA  PIC S9(03)V99.
033600         10  WKS-RC-DET-TOTAL        PIC S9(03)V99.
033700         10  FILLER                  PIC X(106).
033800*****************************************************************
033900*   AREA DE TRABAJO PARA NORMALIZAR UN REGLAMENTO A 'Rnn'        *
034000*****************************************************************
034100 01  WKS-REG-NORMALIZA.
034200     05  WKS-RN-ENTRADA          PIC X(15) VALUE SPACES.
034300     05  WKS-RN-SALIDA           PIC X(15) VALUE SPACES.
034400     05  WKS-RN-LONGITUD         PIC 9(02) COMP VALUE 15.
034500     05  WKS-RN-POS              PIC 9(02) COMP VALUE ZERO.
034600     05  WKS-RN-POS2             PIC 9(02) COMP VALUE ZERO.
034700     05  WKS-RN-POS3             PIC 9(02) COMP VALUE ZERO.
034800     05  WKS-RN-ENCONTRADO       PIC X(01) VALUE 'N'.
034900         88  RN-FUE-ENCONTRADO           VALUE 'S'.
035000*****************************************************************
035100*   AREA DE TRABAJO PARA CLASIFICAR EL NOMBRE DE LA EVALUACION   *
035200*****************************************************************
035300 01  WKS-CLASIFICA-EVAL.
035400     05  WKS-CL-NOMBRE-EVAL      PIC X(30) VALUE SPACES.
035500     05  WKS-CL-TIPO             PIC X(10) VALUE SPACES.
035600     05  WKS-CL-CUENTA           PIC 9(02) COMP VALUE ZERO.
035700 PROCEDURE DIVISION.
035800*****************************************************************
035900*   000-MAIN -- CONTROLA LA CORRIDA COMPLETA (DRIVER)            *
036000*****************************************************************
036100 000-MAIN.
036200     PERFORM 0500-CARGA-TABLA-REGLAS THRU 0500-EXIT.
036300     PERFORM 0510-CARGA-TABLA-COLUMNAS THRU 0510-EXIT.
036400     PERFORM 1000-ACEPTA-PARAMETROS THRU 1000-EXIT.
036500     PERFORM 1100-DETERMINA-ARCHIVOS THRU 1100-EXIT.
036600     PERFORM 1200-ABRIR-ARCHIVOS THRU 1200-EXIT.
036700     IF CORRIDA-ES-VALIDA
036800         PERFORM 1700-LEE-ARCHIVO-EVAL THRU 1700-EXIT
036900             VARYING WKS-HOJA-ACTUAL FROM 1 BY 1
037000             UNTIL WKS-HOJA-ACTUAL > WKS-CANT-HOJAS-REQUERIDAS
037100     END-IF.
037200     IF CORRIDA-ES-VALIDA
037300         PERFORM 1900-ORDENA-MAESTROS THRU 1900-EXIT
037400         PERFORM 1300-EJECUTA-VALIDACION THRU 1300-EXIT
037500     END-IF.
037600     IF CORRIDA-ES-VALIDA AND WKS-TOTAL-ERRORES = 0
037700         PERFORM 1400-CONSTRUYE-IDENTIFICADOR THRU 1400-EXIT
037800         PERFORM 1450-SELECCIONA-PLANTILLA THRU 1450-EXIT
037900         PERFORM 1500-GENERA-HOJA THRU 1500-EXIT
038000     END-IF.
038100     PERFORM 2600-ESCRIBE-REPORTE THRU 2600-EXIT.
038200     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-EXIT.
038300     STOP RUN.
038400 000-MAIN-EXIT.
038500     EXIT.
038600*****************************************************************
038700*   0500-CARGA-TABLA-REGLAS -- CARGA LA TABLA DE ENTRADAS        *
038800*   REQUERIDAS Y TIPOS DE DEPARTAMENTO VALIDOS POR (REGLAMENTO,  *
038900*   CATEGORIA).  14 COMBINACIONES VIGENTES A LA FECHA -- SI SE   *
039000*   ABRE UNA CATEGORIA NUEVA, AGREGAR AQUI (VER SOLICITUD 100477)*
039100*****************************************************************
039200 0500-CARGA-TABLA-REGLAS.
039300     MOVE 'R17' TO TREG-REGLAMENTO (1).
039400     MOVE 'THEORY'     TO TREG-CATEGORIA (1).
039500     MOVE 'IA1'        TO TREG-ENTRADA-1 (1).
039600     MOVE 'IA2'        TO TREG-ENTRADA-2 (1).
039700     MOVE 'MODEL'      TO TREG-ENTRADA-3 (1).
039800     MOVE 'DEPT'       TO TREG-TIPODEPTO-1 (1).
039900     MOVE 'S&H'        TO TREG-TIPODEPTO-2 (1).
040000     MOVE 'N'          TO TREG-TIENE-DEFECTO (1).
040100     MOVE 'R17' TO TREG-REGLAMENTO (2).
040200     MOVE 'ANALYTICAL' TO TREG-CATEGORIA (2).
040300     MOVE 'IA1'        TO TREG-ENTRADA-1 (2).
040400     MOVE 'IA2'        TO TREG-ENTRADA-2 (2).
040500     MOVE 'MODEL'      TO TREG-ENTRADA-3 (2).
040600     MOVE 'DEPT'       TO TREG-TIPODEPTO-1 (2).
040700     MOVE 'S&H'        TO TREG-TIPODEPTO-2 (2).
040800     MOVE 'N'          TO TREG-TIENE-DEFECTO (2).
040900     MOVE 'R17' TO TREG-REGLAMENTO (3).
041000     MOVE 'LAB'        TO TREG-CATEGORIA (3).
041100     MOVE 'LAB'        TO TREG-ENTRADA-1 (3).
041200     MOVE SPACES       TO TREG-ENTRADA-2 (3).
041300     MOVE SPACES       TO TREG-ENTRADA-3 (3).
041400     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (3).
041500     MOVE SPACES       TO TREG-TIPODEPTO-2 (3).
041600     MOVE 'S'          TO TREG-TIENE-DEFECTO (3).
041700     MOVE 'R17' TO TREG-REGLAMENTO (4).
041800     MOVE 'PROJECT'    TO TREG-CATEGORIA (4).
041900     MOVE 'REVIEW1'    TO TREG-ENTRADA-1 (4).
042000     MOVE 'REVIEW2'    TO TREG-ENTRADA-2 (4).
042100     MOVE 'REVIEW3'    TO TREG-ENTRADA-3 (4).
042200     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (4).
042300     MOVE SPACES       TO TREG-TIPODEPTO-2 (4).
042400     MOVE 'S'          TO TREG-TIENE-DEFECTO (4).
042500     MOVE 'R21' TO TREG-REGLAMENTO (5).
042600     MOVE 'THEORY'     TO TREG-CATEGORIA (5).
042700     MOVE 'IA1'        TO TREG-ENTRADA-1 (5).
042800     MOVE 'IA2'        TO TREG-ENTRADA-2 (5).
042900     MOVE 'INTEGRATED' TO TREG-ENTRADA-3 (5).
043000     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (5).
043100     MOVE SPACES       TO TREG-TIPODEPTO-2 (5).
043200     MOVE 'S'          TO TREG-TIENE-DEFECTO (5).
043300     MOVE 'R21' TO TREG-REGLAMENTO (6).
043400     MOVE 'ANALYTICAL' TO TREG-CATEGORIA (6).
043500     MOVE 'IA1'        TO TREG-ENTRADA-1 (6).
043600     MOVE 'IA2'        TO TREG-ENTRADA-2 (6).
043700     MOVE 'INTEGRATED' TO TREG-ENTRADA-3 (6).
043800     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (6).
043900     MOVE SPACES       TO TREG-TIPODEPTO-2 (6).
044000     MOVE 'S'          TO TREG-TIENE-DEFECTO (6).
044100     MOVE 'R21' TO TREG-REGLAMENTO (7).
044200     MOVE 'INTEGRATED' TO TREG-CATEGORIA (7).
044300     MOVE 'IA1'        TO TREG-ENTRADA-1 (7).
044400     MOVE 'IA2'        TO TREG-ENTRADA-2 (7).
044500     MOVE 'INTEGRATED' TO TREG-ENTRADA-3 (7).
044600     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (7).
044700     MOVE SPACES       TO TREG-TIPODEPTO-2 (7).
044800     MOVE 'S'          TO TREG-TIENE-DEFECTO (7).
044900     MOVE 'R21' TO TREG-REGLAMENTO (8).
045000     MOVE 'LAB'        TO TREG-CATEGORIA (8).
045100     MOVE 'LAB'        TO TREG-ENTRADA-1 (8).
045200     MOVE SPACES       TO TREG-ENTRADA-2 (8).
045300     MOVE SPACES       TO TREG-ENTRADA-3 (8).
045400     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (8).
045500     MOVE SPACES       TO TREG-TIPODEPTO-2 (8).
045600     MOVE 'S'          TO TREG-TIENE-DEFECTO (8).
045700     MOVE 'R21' TO TREG-REGLAMENTO (9).
045800     MOVE 'PROJECT'    TO TREG-CATEGORIA (9).
045900     MOVE 'REVIEW1'    TO TREG-ENTRADA-1 (9).
046000     MOVE 'REVIEW2'    TO TREG-ENTRADA-2 (9).
046100     MOVE 'REVIEW3'    TO TREG-ENTRADA-3 (9).
046200     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (9).
046300     MOVE SPACES       TO TREG-TIPODEPTO-2 (9).
046400     MOVE 'S'          TO TREG-TIENE-DEFECTO (9).
046500     MOVE 'R24' TO TREG-REGLAMENTO (10).
046600     MOVE 'THEORY'     TO TREG-CATEGORIA (10).
046700     MOVE 'IA1'        TO TREG-ENTRADA-1 (10).
046800     MOVE 'IA2'        TO TREG-ENTRADA-2 (10).
046900     MOVE 'INTEGRATED' TO TREG-ENTRADA-3 (10).
047000     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (10).
047100     MOVE SPACES       TO TREG-TIPODEPTO-2 (10).
047200     MOVE 'S'          TO TREG-TIENE-DEFECTO (10).
047300     MOVE 'R24' TO TREG-REGLAMENTO (11).
047400     MOVE 'ANALYTICAL' TO TREG-CATEGORIA (11).
047500     MOVE 'IA1'        TO TREG-ENTRADA-1 (11).
047600     MOVE 'IA2'        TO TREG-ENTRADA-2 (11).
047700     MOVE 'INTEGRATED' TO TREG-ENTRADA-3 (11).
047800     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (11).
047900     MOVE SPACES       TO TREG-TIPODEPTO-2 (11).
048000     MOVE 'S'          TO TREG-TIENE-DEFECTO (11).
048100     MOVE 'R24' TO TREG-REGLAMENTO (12).
048200     MOVE 'INTEGRATED' TO TREG-CATEGORIA (12).
048300     MOVE 'IA1'        TO TREG-ENTRADA-1 (12).
048400     MOVE 'IA2'        TO TREG-ENTRADA-2 (12).
048500     MOVE 'INTEGRATED' TO TREG-ENTRADA-3 (12).
048600     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (12).
048700     MOVE SPACES       TO TREG-TIPODEPTO-2 (12).
048800     MOVE 'S'          TO TREG-TIENE-DEFECTO (12).
048900     MOVE 'R24' TO TREG-REGLAMENTO (13).
049000     MOVE 'LAB'        TO TREG-CATEGORIA (13).
049100     MOVE 'LAB'        TO TREG-ENTRADA-1 (13).
049200     MOVE SPACES       TO TREG-ENTRADA-2 (13).
049300     MOVE SPACES       TO TREG-ENTRADA-3 (13).
049400     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (13).
049500     MOVE SPACES       TO TREG-TIPODEPTO-2 (13).
049600     MOVE 'S'          TO TREG-TIENE-DEFECTO (13).
049700     MOVE 'R24' TO TREG-REGLAMENTO (14).
049800     MOVE 'PROJECT'    TO TREG-CATEGORIA (14).
049900     MOVE 'REVIEW1'    TO TREG-ENTRADA-1 (14).
050000     MOVE 'REVIEW2'    TO TREG-ENTRADA-2 (14).
050100     MOVE 'REVIEW3'    TO TREG-ENTRADA-3 (14).
050200     MOVE 'DEFAULT'    TO TREG-TIPODEPTO-1 (14).
050300     MOVE SPACES       TO TREG-TIPODEPTO-2 (14).
050400     MOVE 'S'          TO TREG-TIENE-DEFECTO (14).
050500 0500-EXIT.
050600     EXIT.
050700*****************************************************************
050800*   0510-CARGA-TABLA-COLUMNAS -- CARGA LOS 3 MAPEOS DE COLUMNA   *
050900*   DE SALIDA (A, B, C) USADOS POR EL GENERADOR DE HOJAS.        *
051000*****************************************************************
051100 0510-CARGA-TABLA-COLUMNAS.
051200     MOVE 'A' TO TCOL-MAPEO (1).  MOVE 1 TO TCOL-CO-NUM (1).
051300     MOVE 'IA1'   TO TCOL-EVALUACION (1). MOVE 04 TO TCOL-COLUMNA (1).
051400     MOVE 'A' TO TCOL-MAPEO (2).  MOVE 1 TO TCOL-CO-NUM (2).
051500     MOVE 'MODEL' TO TCOL-EVALUACION (2). MOVE 05 TO TCOL-COLUMNA (2).
051600     MOVE 'A' TO TCOL-MAPEO (3).  MOVE 2 TO TCOL-CO-NUM (3).
051700     MOVE 'IA1'   TO TCOL-EVALUACION (3). MOVE 08 TO TCOL-COLUMNA (3).
051800     MOVE 'A' TO TCOL-MAPEO (4).  MOVE 2 TO TCOL-CO-NUM (4).
051900     MOVE 'MODEL' TO TCOL-EVALUACION (4). MOVE 09 TO TCOL-COLUMNA (4).
052000     MOVE 'A' TO TCOL-MAPEO (5).  MOVE 3 TO TCOL-CO-NUM (5).
052100     MOVE 'IA2'   TO TCOL-EVALUACION (5). MOVE 12 TO TCOL-COLUMNA (5).
052200     MOVE 'A' TO TCOL-MAPEO (6).  MOVE 3 TO TCOL-CO-NUM (6).
052300     MOVE 'MODEL' TO TCOL-EVALUACION (6). MOVE 13 TO TCOL-COLUMNA (6).
052400     MOVE 'A' TO TCOL-MAPEO (7).  MOVE 4 TO TCOL-CO-NUM (7).
052500     MOVE 'IA2'   TO TCOL-EVALUACION (7). MOVE 16 TO TCOL-COLUMNA (7).
052600     MOVE 'A' TO TCOL-MAPEO (8).  MOVE 4 TO TCOL-CO-NUM (8).
052700     MOVE 'MODEL' TO TCOL-EVALUACION (8). MOVE 17 TO TCOL-COLUMNA (8).
052800     MOVE 'A' TO TCOL-MAPEO (9).  MOVE 5 TO TCOL-CO-NUM (9).
052900     MOVE 'MODEL' TO TCOL-EVALUACION (9). MOVE 20 TO TCOL-COLUMNA (9).
053000     MOVE 'B' TO TCOL-MAPEO (10). MOVE 1 TO TCOL-CO-NUM (10).
053100     MOVE 'LAB'   TO TCOL-EVALUACION (10). MOVE 04 TO TCOL-COLUMNA (10).
053200     MOVE 'B' TO TCOL-MAPEO (11). MOVE 2 TO TCOL-CO-NUM (11).
053300     MOVE 'LAB'   TO TCOL-EVALUACION (11). MOVE 05 TO TCOL-COLUMNA (11).
053400     MOVE 'B' TO TCOL-MAPEO (12). MOVE 3 TO TCOL-CO-NUM (12).
053500     MOVE 'LAB'   TO TCOL-EVALUACION (12). MOVE 06 TO TCOL-COLUMNA (12).
053600     MOVE 'B' TO TCOL-MAPEO (13). MOVE 4 TO TCOL-CO-NUM (13).
053700     MOVE 'LAB'   TO TCOL-EVALUACION (13). MOVE 07 TO TCOL-COLUMNA (13).
053800     MOVE 'B' TO TCOL-MAPEO (14). MOVE 5 TO TCOL-CO-NUM (14).
053900     MOVE 'LAB'   TO TCOL-EVALUACION (14). MOVE 08 TO TCOL-COLUMNA (14).
054000     MOVE 'C' TO TCOL-MAPEO (15). MOVE 1 TO TCOL-CO-NUM (15).
054100     MOVE 'REVIEW1' TO TCOL-EVALUACION (15). MOVE 04 TO TCOL-COLUMNA (15).
054200     MOVE 'C' TO TCOL-MAPEO (16). MOVE 1 TO TCOL-CO-NUM (16).
054300     MOVE 'REVIEW2' TO TCOL-EVALUACION (16). MOVE 08 TO TCOL-COLUMNA (16).
054400     MOVE 'C' TO TCOL-MAPEO (17). MOVE 1 TO TCOL-CO-NUM (17).
054500     MOVE 'REVIEW3' TO TCOL-EVALUACION (17). MOVE 12 TO TCOL-COLUMNA (17).
054600     MOVE 'C' TO TCOL-MAPEO (18). MOVE 2 TO TCOL-CO-NUM (18).
054700     MOVE 'REVIEW1' TO TCOL-EVALUACION (18). MOVE 05 TO TCOL-COLUMNA (18).
054800     MOVE 'C' TO TCOL-MAPEO (19). MOVE 2 TO TCOL-CO-NUM (19).
054900     MOVE 'REVIEW2' TO TCOL-EVALUACION (19). MOVE 09 TO TCOL-COLUMNA (19).
055000     MOVE 'C' TO TCOL-MAPEO (20). MOVE 2 TO TCOL-CO-NUM (20).
055100     MOVE 'REVIEW3' TO TCOL-EVALUACION (20). MOVE 13 TO TCOL-COLUMNA (20).
055200     MOVE 'C' TO TCOL-MAPEO (21). MOVE 3 TO TCOL-CO-NUM (21).
055300     MOVE 'REVIEW1' TO TCOL-EVALUACION (21). MOVE 06 TO TCOL-COLUMNA (21).
055400     MOVE 'C' TO TCOL-MAPEO (22). MOVE 3 TO TCOL-CO-NUM (22).
055500     MOVE 'REVIEW2' TO TCOL-EVALUACION (22). MOVE 10 TO TCOL-COLUMNA (22).
055600     MOVE 'C' TO TCOL-MAPEO (23). MOVE 3 TO TCOL-CO-NUM (23).
055700     MOVE 'REVIEW3' TO TCOL-EVALUACION (23). MOVE 14 TO TCOL-COLUMNA (23).
055800     MOVE 'C' TO TCOL-MAPEO (24). MOVE 4 TO TCOL-CO-NUM (24).
055900     MOVE 'REVIEW1' TO TCOL-EVALUACION (24). MOVE 07 TO TCOL-COLUMNA (24).
056000     MOVE 'C' TO TCOL-MAPEO (25). MOVE 4 TO TCOL-CO-NUM (25).
056100     MOVE 'REVIEW2' TO TCOL-EVALUACION (25). MOVE 11 TO TCOL-COLUMNA (25).
056200     MOVE 'C' TO TCOL-MAPEO (26). MOVE 4 TO TCOL-CO-NUM (26).
056300     MOVE 'REVIEW3' TO TCOL-EVALUACION (26). MOVE 15 TO TCOL-COLUMNA (26).
056400 0510-EXIT.
056500     EXIT.
056600*****************************************************************
056700*   1000-ACEPTA-PARAMETROS -- LEE LOS PARAMETROS DE CORRIDA      *
056800*   (REGLAMENTO, CATEGORIA, TIPO DE DEPARTAMENTO) DESDE SYSIN.   *
056900*****************************************************************
057000 1000-ACEPTA-PARAMETROS.
057100     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
057200     INSPECT WKS-PARM-SYSIN CONVERTING
057300         'abcdefghijklmnopqrstuvwxyz' TO
057400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
057500*--> LA FECHA DE CORRIDA SE IMPRIME EN EL REPORTE.  EL SIGLO SE
057600*--> DERIVA CON LA MISMA VENTANA DE CORTE USADA DESDE 1998 (VER
057700*--> BITACORA, CAMBIO Y2K) -- AAMMDD < 50 ES SIGLO 20, SI NO 19.
057800     ACCEPT WKS-FECHA-6 FROM DATE.
057900     MOVE WKS-F6-DIA TO WKS-FP-DIA.
058000     MOVE WKS-F6-MES TO WKS-FP-MES.
058100     IF WKS-F6-ANIO < 50
058200         MOVE '20' TO WKS-FP-ANIO (1:2)
058300     ELSE
058400         MOVE '19' TO WKS-FP-ANIO (1:2)
058500     END-IF.
058600     MOVE WKS-F6-ANIO TO WKS-FP-ANIO (3:2).
058700     MOVE WKS-FP-DIA  TO WKS-FE-DIA.
058800     MOVE WKS-FP-MES  TO WKS-FE-MES.
058900     MOVE WKS-FP-ANIO TO WKS-FE-ANIO.
059000     MOVE 'S' TO WKS-CORRIDA-VALIDA.
059100     MOVE ZERO TO WKS-TOTAL-ERRORES WKS-TOTAL-ADVERTENCIAS.
059200 1000-EXIT.
059300     EXIT.
059400*****************************************************************
059500*   1100-DETERMINA-ARCHIVOS -- BUSCA LA FILA DE WKS-TABLA-REGLAS *
059600*   QUE CORRESPONDE AL (REGLAMENTO,CATEGORIA) RECIBIDO Y FIJA    *
059700*   CUANTAS HOJAS DE EVALUACION SON NECESARIAS.                  *
059800*****************************************************************
059900 1100-DETERMINA-ARCHIVOS.
060000     MOVE ZERO TO WKS-FILA-REGLA.
060100     PERFORM 1110-BUSCA-FILA-REGLA
060200         VARYING WKS-I FROM 1 BY 1
060300         UNTIL WKS-I > WKS-CANT-FILAS-REGLA
060400            OR WKS-FILA-REGLA NOT = ZERO.
060500     IF WKS-FILA-REGLA = ZERO
060600         MOVE 'N' TO WKS-CORRIDA-VALIDA
060700         STRING 'ERROR: REGLAMENTO/CATEGORIA NO VALIDO - '
060800             WKS-PARM-REGLAMENTO ' / ' WKS-PARM-CATEGORIA
060900             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
061000         PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
061100     ELSE
061200         MOVE ZERO TO WKS-CANT-HOJAS-REQUERIDAS
061300         IF TREG-ENTRADA-1 (WKS-FILA-REGLA) NOT = SPACES
061400             ADD 1 TO WKS-CANT-HOJAS-REQUERIDAS
061500         END-IF
061600         IF TREG-ENTRADA-2 (WKS-FILA-REGLA) NOT = SPACES
061700             ADD 1 TO WKS-CANT-HOJAS-REQUERIDAS
061800         END-IF
061900         IF TREG-ENTRADA-3 (WKS-FILA-REGLA) NOT = SPACES
062000             ADD 1 TO WKS-CANT-HOJAS-REQUERIDAS
062100         END-IF
062200     END-IF.
062300 1100-EXIT.
062400     EXIT.
062500 1110-BUSCA-FILA-REGLA.
062600     IF TREG-REGLAMENTO (WKS-I) = WKS-PARM-REGLAMENTO
062700        AND TREG-CATEGORIA (WKS-I) = WKS-PARM-CATEGORIA
062800         MOVE WKS-I TO WKS-FILA-REGLA
062900     END-IF.
063000 1110-EXIT.
063100     EXIT.
063200*****************************************************************
063300*   1200-ABRIR-ARCHIVOS -- ABRE LAS HOJAS REQUERIDAS Y LOS       *
063400*   ARCHIVOS DE SALIDA.  ARCHIVO FALTANTE ES ERROR FATAL.        *
063500*****************************************************************
063600 1200-ABRIR-ARCHIVOS.
063700     OPEN OUTPUT ATNOUT.
063800     OPEN OUTPUT ATNRPT.
063900     PERFORM 2601-ESCRIBE-TITULO THRU 2601-EXIT.
064000     IF WKS-CORRIDA-VALIDA = 'S'
064100         OPEN INPUT  EVALF1
064200         IF FS-EVALF1 NOT = '00'
064300             MOVE 'N' TO WKS-CORRIDA-VALIDA
064400             STRING 'ERROR: NO SE ENCONTRO O NO SE PUDO LEER LA '
064500                 'PRIMERA HOJA DE EVALUACION REQUERIDA'
064600                 DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
064700             PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
064800         END-IF
064900     END-IF.
065000     IF WKS-CANT-HOJAS-REQUERIDAS NOT < 2
065100         OPEN INPUT EVALF2
065200         IF FS-EVALF2 NOT = '00'
065300             MOVE 'N' TO WKS-CORRIDA-VALIDA
065400             STRING 'ERROR: NO SE ENCONTRO O NO SE PUDO LEER LA '
065500                 'SEGUNDA HOJA DE EVALUACION REQUERIDA'
065600                 DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
065700             PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
065800         END-IF
065900     END-IF.
066000     IF WKS-CANT-HOJAS-REQUERIDAS NOT < 3
066100         OPEN INPUT EVALF3
066200         IF FS-EVALF3 NOT = '00'
066300             MOVE 'N' TO WKS-CORRIDA-VALIDA
066400             STRING 'ERROR: NO SE ENCONTRO O NO SE PUDO LEER LA '
066500                 'TERCERA HOJA DE EVALUACION REQUERIDA'
066600                 DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
066700             PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
066800         END-IF
066900     END-IF.
067000 1200-EXIT.
067100     EXIT.
067200*****************************************************************
067300*   1700-LEE-ARCHIVO-EVAL -- LEE POR COMPLETO LA HOJA INDICADA   *
067400*   POR WKS-HOJA-ACTUAL (1, 2 O 3) Y CARGA WKS-DATOS-HOJAS.      *
067500*****************************************************************
067600 1700-LEE-ARCHIVO-EVAL.
067700     MOVE 'N' TO WKS-FIN-LECTURA.
067800     MOVE ZERO TO HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL).
067900     PERFORM 1710-PROCESA-REGISTRO-EVAL THRU 1710-EXIT
068000         UNTIL FIN-LECTURA.
068100 1700-EXIT.
068200     EXIT.
068300 1710-PROCESA-REGISTRO-EVAL.
068400     EVALUATE WKS-HOJA-ACTUAL
068500         WHEN 1 PERFORM 1701-LEE-EVALF1 THRU 1701-EXIT
068600         WHEN 2 PERFORM 1702-LEE-EVALF2 THRU 1702-EXIT
068700         WHEN 3 PERFORM 1703-LEE-EVALF3 THRU 1703-EXIT
068800     END-EVALUATE.
068900     IF NOT FIN-LECTURA
069000         EVALUATE WKS-RC-TIPO-REG
069100             WHEN 'H' PERFORM 1730-CARGA-ENCABEZADO THRU 1730-EXIT
069200             WHEN 'M' PERFORM 1740-CARGA-MAXIMOS THRU 1740-EXIT
069300             WHEN 'D' PERFORM 1720-CARGA-ESTUDIANTE-D THRU 1720-EXIT
069400             WHEN OTHER
069500                 CONTINUE
069600         END-EVALUATE
069700     END-IF.
069800 1710-EXIT.
069900     EXIT.
070000 1701-LEE-EVALF1.
070100     READ EVALF1
070200         AT END MOVE 'S' TO WKS-FIN-LECTURA
070300     END-READ.
070400     IF NOT FIN-LECTURA
070500         MOVE EV1-ENC-TIPO-REG TO WKS-RC-TIPO-REG
070600         EVALUATE WKS-RC-TIPO-REG
070700             WHEN 'H' MOVE EV1-ENCABEZADO TO WKS-RC-ENCABEZADO
070800             WHEN 'M' MOVE EV1-MAXIMOS    TO WKS-RC-MAXIMOS
070900             WHEN 'D' MOVE EV1-DETALLE    TO WKS-RC-DETALLE
071000         END-EVALUATE
071100     END-IF.
071200 1701-EXIT.
071300     EXIT.
071400 1702-LEE-EVALF2.
071500     READ EVALF2
071600         AT END MOVE 'S' TO WKS-FIN-LECTURA
071700     END-READ.
071800     IF NOT FIN-LECTURA
071900         MOVE EV2-ENC-TIPO-REG TO WKS-RC-TIPO-REG
072000         EVALUATE WKS-RC-TIPO-REG
072100             WHEN 'H' MOVE EV2-ENCABEZADO TO WKS-RC-ENCABEZADO
072200             WHEN 'M' MOVE EV2-MAXIMOS    TO WKS-RC-MAXIMOS
072300             WHEN 'D' MOVE EV2-DETALLE    TO WKS-RC-DETALLE
072400         END-EVALUATE
072500     END-IF.
072600 1702-EXIT.
072700     EXIT.
072800 1703-LEE-EVALF3.
072900     READ EVALF3
073000         AT END MOVE 'S' TO WKS-FIN-LECTURA
073100     END-READ.
073200     IF NOT FIN-LECTURA
073300         MOVE EV3-ENC-TIPO-REG TO WKS-RC-TIPO-REG
073400         EVALUATE WKS-RC-TIPO-REG
073500             WHEN 'H' MOVE EV3-ENCABEZADO TO WKS-RC-ENCABEZADO
073600             WHEN 'M' MOVE EV3-MAXIMOS    TO WKS-RC-MAXIMOS
073700             WHEN 'D' MOVE EV3-DETALLE    TO WKS-RC-DETALLE
073800         END-EVALUATE
073900     END-IF.
074000 1703-EXIT.
074100     EXIT.
074200*****************************************************************
074300*   1730-CARGA-ENCABEZADO -- GUARDA LOS METADATOS DE LA HOJA     *
074400*   (REGISTRO 'H') Y NORMALIZA/CLASIFICA LOS CAMPOS CLAVE.       *
074500*****************************************************************
074600 1730-CARGA-ENCABEZADO.
074700     MOVE 'S' TO HOJA-LEIDA (WKS-HOJA-ACTUAL).
074800     MOVE WKS-RC-COD-CURSO     TO HOJA-COD-CURSO (WKS-HOJA-ACTUAL).
074900     MOVE WKS-RC-NOM-CURSO     TO HOJA-NOM-CURSO (WKS-HOJA-ACTUAL).
075000     MOVE WKS-RC-DOCENTE       TO HOJA-DOCENTE (WKS-HOJA-ACTUAL).
075100     MOVE WKS-RC-ANIO-LECTIVO
075200                       TO HOJA-ANIO-LECTIVO (WKS-HOJA-ACTUAL).
075300     MOVE WKS-RC-INFO-CLASE
075400                       TO HOJA-INFO-CLASE (WKS-HOJA-ACTUAL).
075500     MOVE WKS-RC-REGLAMENTO
075600                       TO HOJA-REGLAMENTO-CRUDO (WKS-HOJA-ACTUAL).
075700     MOVE WKS-RC-TOTAL-ALUMNOS
075800                       TO HOJA-TOTAL-ALUMNOS (WKS-HOJA-ACTUAL).
075900     MOVE WKS-RC-NOM-EVALUACION
076000                       TO HOJA-NOM-EVALUACION (WKS-HOJA-ACTUAL).
076100     IF HOJA-COD-CURSO (WKS-HOJA-ACTUAL) = SPACES
076200         MOVE 'UNKNOWN' TO HOJA-COD-CURSO (WKS-HOJA-ACTUAL)
076300     END-IF.
076400     IF HOJA-NOM-CURSO (WKS-HOJA-ACTUAL) = SPACES
076500         MOVE 'COURSE' TO HOJA-NOM-CURSO (WKS-HOJA-ACTUAL)
076600     END-IF.
076700     MOVE WKS-RC-REGLAMENTO TO WKS-RN-ENTRADA.
076800     PERFORM 1750-NORMALIZA-REGULACION THRU 1750-EXIT.
076900     MOVE WKS-RN-SALIDA (1:3)
077000                       TO HOJA-REGLAMENTO-NORM (WKS-HOJA-ACTUAL).
077100     MOVE WKS-RC-NOM-EVALUACION TO WKS-CL-NOMBRE-EVAL.
077200     PERFORM 1760-CLASIFICA-EVALUACION THRU 1760-EXIT.
077300     MOVE WKS-CL-TIPO TO HOJA-TIPO-EVALUACION (WKS-HOJA-ACTUAL).
077400 1730-EXIT.
077500     EXIT.
077600*****************************************************************
077700*   1740-CARGA-MAXIMOS -- GUARDA LA NOTA MAXIMA POR CO (REG 'M') *
077800*****************************************************************
077900 1740-CARGA-MAXIMOS.
078000     MOVE 6 TO HOJA-CANT-CO-MAX (WKS-HOJA-ACTUAL).
078100     PERFORM 1741-MUEVE-UN-MAXIMO
078200         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 6.
078300 1740-EXIT.
078400     EXIT.
078500 1741-MUEVE-UN-MAXIMO.
078600     MOVE WKS-RC-MAX-CO-NUM (WKS-K)
078700         TO HOJA-MAX-CO-NUM (WKS-HOJA-ACTUAL, WKS-K).
078800     MOVE WKS-RC-MAX-CO-VALOR (WKS-K)
078900         TO HOJA-MAX-CO-VALOR (WKS-HOJA-ACTUAL, WKS-K).
079000 1741-EXIT.
079100     EXIT.
079200*****************************************************************
079300*   1720-CARGA-ESTUDIANTE-D -- GUARDA UNA NOTA DE ALUMNO (REG    *
079400*   'D').  SE DESCARTA SI CARNET O NOMBRE VIENEN EN BLANCO; SI EL*
079500*   CARNET YA EXISTE EN ESTA HOJA, EL REGISTRO MAS RECIENTE      *
079600*   SUSTITUYE AL ANTERIOR (VER REGLA DE NEGOCIO DATA-PARSER).    *
079700*****************************************************************
079800 1720-CARGA-ESTUDIANTE-D.
079900     IF WKS-RC-DET-CARNET = SPACES OR WKS-RC-DET-NOMBRE = SPACES
080000         GO TO 1720-EXIT
080100     END-IF.
080200     MOVE ZERO TO WKS-POS-INSERCION.
080300     PERFORM 1721-BUSCA-ALUMNO-EXISTENTE
080400         VARYING WKS-J FROM 1 BY 1
080500         UNTIL WKS-J > HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL)
080600            OR WKS-POS-INSERCION NOT = ZERO.
080700     IF WKS-POS-INSERCION = ZERO
080800         ADD 1 TO HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL)
080900         MOVE HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL)
081000             TO WKS-POS-INSERCION
081100     END-IF.
081200     MOVE WKS-RC-DET-CARNET
081300         TO AL-CARNET (WKS-HOJA-ACTUAL, WKS-POS-INSERCION).
081400     MOVE WKS-RC-DET-NOMBRE
081500         TO AL-NOMBRE (WKS-HOJA-ACTUAL, WKS-POS-INSERCION).
081600     MOVE WKS-RC-DET-TOTAL
081700         TO AL-NOTA-TOTAL (WKS-HOJA-ACTUAL, WKS-POS-INSERCION).
081800     PERFORM 1722-MUEVE-UNA-NOTA
081900         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 6.
082000 1720-EXIT.
082100     EXIT.
082200 1721-BUSCA-ALUMNO-EXISTENTE.
082300     IF AL-CARNET (WKS-HOJA-ACTUAL, WKS-J) = WKS-RC-DET-CARNET
082400         MOVE WKS-J TO WKS-POS-INSERCION
082500     END-IF.
082600 1721-EXIT.
082700     EXIT.
082800 1722-MUEVE-UNA-NOTA.
082900     MOVE WKS-RC-DET-CO-NUM (WKS-K)
083000         TO AL-CO-NUM (WKS-HOJA-ACTUAL, WKS-POS-INSERCION, WKS-K).
083100     IF WKS-RC-DET-CO-NOTA (WKS-K) IS NUMERIC
083200         MOVE WKS-RC-DET-CO-NOTA (WKS-K)
083300           TO AL-CO-VALOR (WKS-HOJA-ACTUAL, WKS-POS-INSERCION, WKS-K)
083400     ELSE
083500         MOVE ZERO
083600           TO AL-CO-VALOR (WKS-HOJA-ACTUAL, WKS-POS-INSERCION, WKS-K)
083700     END-IF.
083800 1722-EXIT.
083900     EXIT.
084000*****************************************************************
084100*   1750-NORMALIZA-REGULACION -- REDUCE UNA CADENA DE REGLAMENTO *
084200*   AL FORMATO 'Rnn' (VER REGLA DE NORMALIZACION DATA-PARSER).   *
084300*   ENTRADA: WKS-RN-ENTRADA.  SALIDA: WKS-RN-SALIDA.             *
084400*****************************************************************
084500 1750-NORMALIZA-REGULACION.
084600     INSPECT WKS-RN-ENTRADA CONVERTING
084700         'abcdefghijklmnopqrstuvwxyz' TO
084800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
084900     MOVE 'N' TO WKS-RN-ENCONTRADO.
085000     MOVE SPACES TO WKS-RN-SALIDA.
085100     PERFORM 1751-BUSCA-PATRON-REGULACION
085200         VARYING WKS-RN-POS FROM 1 BY 1
085300         UNTIL WKS-RN-POS > WKS-RN-LONGITUD - 1
085400            OR RN-FUE-ENCONTRADO.
085500     IF NOT RN-FUE-ENCONTRADO
085600         MOVE WKS-RN-ENTRADA TO WKS-RN-SALIDA
085700     END-IF.
085800 1750-EXIT.
085900     EXIT.
086000 1751-BUSCA-PATRON-REGULACION.
086100     MOVE WKS-RN-POS TO WKS-RN-POS2.
086200     IF WKS-RN-ENTRADA (WKS-RN-POS:1) = 'R'
086300         ADD 1 TO WKS-RN-POS2
086400     END-IF.
086500     MOVE WKS-RN-POS2 TO WKS-RN-POS3.
086600     IF WKS-RN-POS2 + 1 NOT > WKS-RN-LONGITUD
086700         IF WKS-RN-ENTRADA (WKS-RN-POS2:2) = '20'
086800             ADD 2 TO WKS-RN-POS3
086900         END-IF
087000     END-IF.
087100     IF WKS-RN-POS3 + 1 NOT > WKS-RN-LONGITUD
087200         IF WKS-RN-ENTRADA (WKS-RN-POS3:1) IS NUMERIC
087300            AND WKS-RN-ENTRADA (WKS-RN-POS3 + 1:1) IS NUMERIC
087400             MOVE SPACES TO WKS-RN-SALIDA
087500             STRING 'R' WKS-RN-ENTRADA (WKS-RN-POS3:2)
087600                 DELIMITED BY SIZE INTO WKS-RN-SALIDA
087700             MOVE 'S' TO WKS-RN-ENCONTRADO
087800         END-IF
087900     END-IF.
088000 1751-EXIT.
088100     EXIT.
088200*****************************************************************
088300*   1760-CLASIFICA-EVALUACION -- DETERMINA EL TIPO DE EVALUACION *
088400*   (IA1/IA2/MODEL/LAB/REVIEWn/INTEGRATED/UNKNOWN) A PARTIR DEL  *
088500*   NOMBRE DE LA EVALUACION.  ORDEN DE REGLAS SEGUN NEGOCIO.     *
088600*****************************************************************
088700 1760-CLASIFICA-EVALUACION.
088800     INSPECT WKS-CL-NOMBRE-EVAL CONVERTING
088900         'abcdefghijklmnopqrstuvwxyz' TO
089000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
089100     MOVE 'UNKNOWN' TO WKS-CL-TIPO.
089200     MOVE ZERO TO WKS-CL-CUENTA.
089300     INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
089400         FOR ALL 'INTERNAL'.
089500     IF WKS-CL-CUENTA = ZERO
089600         INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
089700             FOR ALL 'IA'
089800     END-IF.
089900     IF WKS-CL-CUENTA NOT = ZERO
090000         MOVE ZERO TO WKS-CL-CUENTA
090100         INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
090200             FOR ALL '1'
090300         IF WKS-CL-CUENTA NOT = ZERO
090400             MOVE 'IA1' TO WKS-CL-TIPO
090500         ELSE
090600             MOVE ZERO TO WKS-CL-CUENTA
090700             INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
090800                 FOR ALL '2'
090900             IF WKS-CL-CUENTA NOT = ZERO
091000                 MOVE 'IA2' TO WKS-CL-TIPO
091100             END-IF
091200         END-IF
091300         GO TO 1760-EXIT
091400     END-IF.
091500     MOVE ZERO TO WKS-CL-CUENTA.
091600     INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
091700         FOR ALL 'MODEL'.
091800     IF WKS-CL-CUENTA NOT = ZERO
091900         MOVE 'MODEL' TO WKS-CL-TIPO
092000         GO TO 1760-EXIT
092100     END-IF.
092200     MOVE ZERO TO WKS-CL-CUENTA.
092300     INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
092400         FOR ALL 'LAB'.
092500     IF WKS-CL-CUENTA NOT = ZERO
092600         MOVE 'LAB' TO WKS-CL-TIPO
092700         GO TO 1760-EXIT
092800     END-IF.
092900     MOVE ZERO TO WKS-CL-CUENTA.
093000     INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
093100         FOR ALL 'PROJECT'.
093200     IF WKS-CL-CUENTA = ZERO
093300         INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
093400             FOR ALL 'REVIEW'
093500     END-IF.
093600     IF WKS-CL-CUENTA NOT = ZERO
093700         MOVE ZERO TO WKS-CL-CUENTA
093800         INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
093900             FOR ALL '1'
094000         IF WKS-CL-CUENTA NOT = ZERO
094100             MOVE 'REVIEW1' TO WKS-CL-TIPO
094200             GO TO 1760-EXIT
094300         END-IF
094400         MOVE ZERO TO WKS-CL-CUENTA
094500         INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
094600             FOR ALL '2'
094700         IF WKS-CL-CUENTA NOT = ZERO
094800             MOVE 'REVIEW2' TO WKS-CL-TIPO
094900             GO TO 1760-EXIT
095000         END-IF
095100         MOVE ZERO TO WKS-CL-CUENTA
095200         INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
095300             FOR ALL '3'
095400         IF WKS-CL-CUENTA NOT = ZERO
095500             MOVE 'REVIEW3' TO WKS-CL-TIPO
095600         END-IF
095700         GO TO 1760-EXIT
095800     END-IF.
095900     MOVE ZERO TO WKS-CL-CUENTA.
096000     INSPECT WKS-CL-NOMBRE-EVAL TALLYING WKS-CL-CUENTA
096100         FOR ALL 'INTEGRATED'.
096200     IF WKS-CL-CUENTA NOT = ZERO
096300         MOVE 'INTEGRATED' TO WKS-CL-TIPO
096400     END-IF.
096500 1760-EXIT.
096600     EXIT.
096700*****************************************************************
096800*   1900-ORDENA-MAESTROS -- UNE LOS CARNETS DE LAS HOJAS LEIDAS  *
096900*   EN UNA SOLA LISTA Y LA DEJA ORDENADA ASCENDENTE POR CARNET   *
097000*   (NO EXISTE VERBO SORT DISPONIBLE EN ESTE SHOP).              *
097100*****************************************************************
097200 1900-ORDENA-MAESTROS.
097300     MOVE ZERO TO WKS-CANT-MAESTROS.
097400     PERFORM 1910-FUNDE-UNA-HOJA THRU 1910-EXIT
097500         VARYING WKS-HOJA-ACTUAL FROM 1 BY 1
097600         UNTIL WKS-HOJA-ACTUAL > WKS-CANT-HOJAS-REQUERIDAS.
097700     PERFORM 1950-ORDENA-ASCENDENTE THRU 1950-EXIT.
097800 1900-EXIT.
097900     EXIT.
098000 1910-FUNDE-UNA-HOJA.
098100     PERFORM 1911-FUNDE-UN-ALUMNO
098200         VARYING WKS-J FROM 1 BY 1
098300         UNTIL WKS-J > HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL).
098400 1910-EXIT.
098500     EXIT.
098600 1911-FUNDE-UN-ALUMNO.
098700     MOVE ZERO TO WKS-POS-INSERCION.
098800     PERFORM 1912-BUSCA-MAESTRO-EXISTENTE
098900         VARYING WKS-N FROM 1 BY 1
099000         UNTIL WKS-N > WKS-CANT-MAESTROS
099100            OR WKS-POS-INSERCION NOT = ZERO.
099200     IF WKS-POS-INSERCION = ZERO
099300         ADD 1 TO WKS-CANT-MAESTROS
099400         MOVE SPACES TO WKS-MAESTRO (WKS-CANT-MAESTROS)
099500         MOVE AL-CARNET (WKS-HOJA-ACTUAL, WKS-J)
099600             TO MST-CARNET (WKS-CANT-MAESTROS)
099700         MOVE AL-NOMBRE (WKS-HOJA-ACTUAL, WKS-J)
099800             TO MST-NOMBRE (WKS-CANT-MAESTROS)
099900     END-IF.
100000 1911-EXIT.
100100     EXIT.
100200 1912-BUSCA-MAESTRO-EXISTENTE.
100300     IF MST-CARNET (WKS-N) = AL-CARNET (WKS-HOJA-ACTUAL, WKS-J)
100400         MOVE WKS-N TO WKS-POS-INSERCION
100500     END-IF.
100600 1912-EXIT.
100700     EXIT.
100800 1950-ORDENA-ASCENDENTE.
100900     IF WKS-CANT-MAESTROS > 1
101000         PERFORM 1951-PASADA-ORDENAMIENTO THRU 1951-EXIT
101100             VARYING WKS-I FROM 1 BY 1
101200             UNTIL WKS-I > WKS-CANT-MAESTROS - 1
101300     END-IF.
101400 1950-EXIT.
101500     EXIT.
101600 1951-PASADA-ORDENAMIENTO.
101700     PERFORM 1952-COMPARA-E-INTERCAMBIA THRU 1952-EXIT
101800         VARYING WKS-J FROM 1 BY 1
101900         UNTIL WKS-J > WKS-CANT-MAESTROS - WKS-I.
102000 1951-EXIT.
102100     EXIT.
102200 1952-COMPARA-E-INTERCAMBIA.
102300     IF MST-CARNET (WKS-J) > MST-CARNET (WKS-J + 1)
102400         MOVE WKS-MAESTRO (WKS-J)     TO WKS-MAESTRO-TEMP
102500         MOVE WKS-MAESTRO (WKS-J + 1) TO WKS-MAESTRO (WKS-J)
102600         MOVE WKS-MAESTRO-TEMP        TO WKS-MAESTRO (WKS-J + 1)
102700     END-IF.
102800 1952-EXIT.
102900     EXIT.
103000*****************************************************************
103100*   VALIDATOR -- REVISA CONSISTENCIA ENTRE HOJAS, REGLAMENTO,    *
103200*   MATRICULA Y RANGO DE NOTAS.  ACUMULA ERRORES Y ADVERTENCIAS  *
103300*   Y LAS ESCRIBE DE UNA VEZ AL REPORTE (YA ABIERTO).            *
103400*****************************************************************
103500 1300-EJECUTA-VALIDACION.
103600     PERFORM 2100-VALIDA-CONSISTENCIA THRU 2100-EXIT.
103700     PERFORM 2200-VALIDA-REGULACION   THRU 2200-EXIT.
103800     PERFORM 2300-VALIDA-MATRICULA    THRU 2300-EXIT.
103900     PERFORM 2400-VALIDA-RANGO-NOTAS  THRU 2400-EXIT.
104000 1300-EXIT.
104100     EXIT.
104200*
104300*    REVISA QUE LAS HOJAS 2 Y 3 (SI EXISTEN) COINCIDAN CON LA
104400*    HOJA 1 EN LOS CAMPOS REQUERIDOS Y RECOMENDADOS.
104500 2100-VALIDA-CONSISTENCIA.
104600     IF WKS-CANT-HOJAS-REQUERIDAS NOT < 2
104700         MOVE 2 TO WKS-HOJA-ACTUAL
104800         PERFORM 2110-COMPARA-HOJA-BASE THRU 2110-EXIT
104900     END-IF.
105000     IF WKS-CANT-HOJAS-REQUERIDAS NOT < 3
105100         MOVE 3 TO WKS-HOJA-ACTUAL
105200         PERFORM 2110-COMPARA-HOJA-BASE THRU 2110-EXIT
105300     END-IF.
105400 2100-EXIT.
105500     EXIT.
105600*
105700 2110-COMPARA-HOJA-BASE.
105800     MOVE WKS-HOJA-ACTUAL TO WKS-MASC-HOJA.
105900     MOVE HOJA-COD-CURSO (WKS-HOJA-ACTUAL) TO WKS-CI-A.
106000     MOVE HOJA-COD-CURSO (1)               TO WKS-CI-B.
106100     PERFORM 2115-COMPARA-SIN-CASO THRU 2115-EXIT.
106200     IF NOT CI-SON-IGUALES
106300         STRING 'ERROR: CODIGO DE CURSO NO COINCIDE EN HOJA '
106400             WKS-MASC-HOJA ' (' HOJA-COD-CURSO (WKS-HOJA-ACTUAL)
106500             ') CONTRA HOJA 1 (' HOJA-COD-CURSO (1) ')'
106600             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
106700         PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
106800     END-IF.
106900     MOVE HOJA-NOM-CURSO (WKS-HOJA-ACTUAL) TO WKS-CI-A.
107000     MOVE HOJA-NOM-CURSO (1)               TO WKS-CI-B.
107100     PERFORM 2115-COMPARA-SIN-CASO THRU 2115-EXIT.
107200     IF NOT CI-SON-IGUALES
107300         STRING 'ERROR: NOMBRE DE CURSO NO COINCIDE EN HOJA '
107400             WKS-MASC-HOJA ' (' HOJA-NOM-CURSO (WKS-HOJA-ACTUAL)
107500             ') CONTRA HOJA 1 (' HOJA-NOM-CURSO (1) ')'
107600             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
107700         PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
107800     END-IF.
107900     MOVE HOJA-DOCENTE (WKS-HOJA-ACTUAL) TO WKS-CI-A.
108000     MOVE HOJA-DOCENTE (1)               TO WKS-CI-B.
108100     PERFORM 2115-COMPARA-SIN-CASO THRU 2115-EXIT.
108200     IF NOT CI-SON-IGUALES
108300         STRING 'ERROR: NOMBRE DE DOCENTE NO COINCIDE EN HOJA '
108400             WKS-MASC-HOJA ' (' HOJA-DOCENTE (WKS-HOJA-ACTUAL)
108500             ') CONTRA HOJA 1 (' HOJA-DOCENTE (1) ')'
108600             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
108700         PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
108800     END-IF.
108900     MOVE HOJA-REGLAMENTO-CRUDO (WKS-HOJA-ACTUAL) TO WKS-CI-A.
109000     MOVE HOJA-REGLAMENTO-CRUDO (1)               TO WKS-CI-B.
109100     PERFORM 2115-COMPARA-SIN-CASO THRU 2115-EXIT.
109200     IF NOT CI-SON-IGUALES
109300         STRING 'ERROR: REGLAMENTO NO COINCIDE EN HOJA '
109400             WKS-MASC-HOJA ' (' HOJA-REGLAMENTO-CRUDO (WKS-HOJA-ACTUAL)
109500             ') CONTRA HOJA 1 (' HOJA-REGLAMENTO-CRUDO (1) ')'
109600             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
109700         PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
109800     END-IF.
109900     MOVE HOJA-ANIO-LECTIVO (WKS-HOJA-ACTUAL) TO WKS-CI-A.
110000     MOVE HOJA-ANIO-LECTIVO (1)               TO WKS-CI-B.
110100     PERFORM 2115-COMPARA-SIN-CASO THRU 2115-EXIT.
110200     IF NOT CI-SON-IGUALES
110300         STRING 'WARNING: ANIO LECTIVO NO COINCIDE EN HOJA '
110400             WKS-MASC-HOJA ' (' HOJA-ANIO-LECTIVO (WKS-HOJA-ACTUAL)
110500             ') CONTRA HOJA 1 (' HOJA-ANIO-LECTIVO (1) ')'
110600             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
110700         PERFORM 2620-ACUMULA-ADVERTENCIA THRU 2620-EXIT
110800     END-IF.
110900     MOVE HOJA-INFO-CLASE (WKS-HOJA-ACTUAL) TO WKS-CI-A.
111000     MOVE HOJA-INFO-CLASE (1)               TO WKS-CI-B.
111100     PERFORM 2115-COMPARA-SIN-CASO THRU 2115-EXIT.
111200     IF NOT CI-SON-IGUALES
111300         STRING 'WARNING: INFO DE CLASE NO COINCIDE EN HOJA '
111400             WKS-MASC-HOJA ' (' HOJA-INFO-CLASE (WKS-HOJA-ACTUAL)
111500             ') CONTRA HOJA 1 (' HOJA-INFO-CLASE (1) ')'
111600             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
111700         PERFORM 2620-ACUMULA-ADVERTENCIA THRU 2620-EXIT
111800     END-IF.
111900 2110-EXIT.
112000     EXIT.
112100*
112200*    COMPARA WKS-CI-A CONTRA WKS-CI-B SIN DISTINGUIR MAYUSCULA DE
112300*    MINUSCULA.  DEJA EL RESULTADO EN WKS-CI-IGUAL ('S'/'N').
112400 2115-COMPARA-SIN-CASO.
112500     INSPECT WKS-CI-A CONVERTING
112600         'abcdefghijklmnopqrstuvwxyz' TO
112700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
112800     INSPECT WKS-CI-B CONVERTING
112900         'abcdefghijklmnopqrstuvwxyz' TO
113000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
113100     IF WKS-CI-A = WKS-CI-B
113200         MOVE 'S' TO WKS-CI-IGUAL
113300     ELSE
113400         MOVE 'N' TO WKS-CI-IGUAL
113500     END-IF.
113600 2115-EXIT.
113700     EXIT.
113800*
113900*    REVISA QUE EL REGLAMENTO NORMALIZADO DE CADA HOJA COINCIDA
114000*    CON EL REGLAMENTO RECIBIDO POR PARAMETRO.
114100 2200-VALIDA-REGULACION.
114200     MOVE 1 TO WKS-HOJA-ACTUAL.
114300     PERFORM 2210-COMPARA-REGLAMENTO THRU 2210-EXIT
114400         VARYING WKS-HOJA-ACTUAL FROM 1 BY 1
114500         UNTIL WKS-HOJA-ACTUAL > WKS-CANT-HOJAS-REQUERIDAS.
114600 2200-EXIT.
114700     EXIT.
114800*
114900 2210-COMPARA-REGLAMENTO.
115000     IF HOJA-REGLAMENTO-NORM (WKS-HOJA-ACTUAL) NOT = WKS-PARM-REGLAMENTO
115100         MOVE WKS-HOJA-ACTUAL TO WKS-MASC-HOJA
115200         STRING 'ERROR: REGLAMENTO DE HOJA ' WKS-MASC-HOJA
115300             ' (' HOJA-REGLAMENTO-NORM (WKS-HOJA-ACTUAL)
115400             ') NO COINCIDE CON EL PARAMETRO (' WKS-PARM-REGLAMENTO ')'
115500             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
115600         PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
115700     END-IF.
115800 2210-EXIT.
115900     EXIT.
116000*
116100*    ADVIERTE CUANDO UN CARNET NO APARECE EN TODAS LAS HOJAS
116200*    LEIDAS.  SE OMITE SI SOLO HAY UNA HOJA.
116300 2300-VALIDA-MATRICULA.
116400     IF WKS-CANT-HOJAS-REQUERIDAS NOT < 2
116500         PERFORM 2310-REVISA-UN-MAESTRO THRU 2310-EXIT
116600             VARYING WKS-N FROM 1 BY 1
116700             UNTIL WKS-N > WKS-CANT-MAESTROS
116800     END-IF.
116900 2300-EXIT.
117000     EXIT.
117100*
117200 2310-REVISA-UN-MAESTRO.
117300     PERFORM 2311-REVISA-UNA-HOJA THRU 2311-EXIT
117400         VARYING WKS-HOJA-ACTUAL FROM 1 BY 1
117500         UNTIL WKS-HOJA-ACTUAL > WKS-CANT-HOJAS-REQUERIDAS.
117600 2310-EXIT.
117700     EXIT.
117800*
117900 2311-REVISA-UNA-HOJA.
118000     MOVE ZERO TO WKS-POS-INSERCION.
118100     PERFORM 2312-BUSCA-CARNET-EN-HOJA
118200         VARYING WKS-J FROM 1 BY 1
118300         UNTIL WKS-J > HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL)
118400            OR WKS-POS-INSERCION NOT = ZERO.
118500     IF WKS-POS-INSERCION = ZERO
118600         MOVE WKS-HOJA-ACTUAL TO WKS-MASC-HOJA
118700         STRING 'WARNING: CARNET ' MST-CARNET (WKS-N)
118800             ' NO APARECE EN HOJA ' WKS-MASC-HOJA
118900             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
119000         PERFORM 2620-ACUMULA-ADVERTENCIA THRU 2620-EXIT
119100     END-IF.
119200 2311-EXIT.
119300     EXIT.
119400*
119500 2312-BUSCA-CARNET-EN-HOJA.
119600     IF AL-CARNET (WKS-HOJA-ACTUAL, WKS-J) = MST-CARNET (WKS-N)
119700         MOVE WKS-J TO WKS-POS-INSERCION
119800     END-IF.
119900 2312-EXIT.
120000     EXIT.
120100*
120200*    REVISA QUE NINGUNA NOTA SEA NEGATIVA (ERROR) NI EXCEDA EL
120300*    MAXIMO DE SU CO CUANDO EL MAXIMO ES MAYOR QUE CERO (WARNING).
120400 2400-VALIDA-RANGO-NOTAS.
120500     PERFORM 2410-VALIDA-HOJA-NOTAS THRU 2410-EXIT
120600         VARYING WKS-HOJA-ACTUAL FROM 1 BY 1
120700         UNTIL WKS-HOJA-ACTUAL > WKS-CANT-HOJAS-REQUERIDAS.
120800 2400-EXIT.
120900     EXIT.
121000*
121100 2410-VALIDA-HOJA-NOTAS.
121200     PERFORM 2420-VALIDA-ALUMNO-NOTAS THRU 2420-EXIT
121300         VARYING WKS-J FROM 1 BY 1
121400         UNTIL WKS-J > HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL).
121500 2410-EXIT.
121600     EXIT.
121700*
121800 2420-VALIDA-ALUMNO-NOTAS.
121900     PERFORM 2430-VALIDA-UNA-NOTA THRU 2430-EXIT
122000         VARYING WKS-K FROM 1 BY 1
122100         UNTIL WKS-K > HOJA-CANT-CO-MAX (WKS-HOJA-ACTUAL).
122200 2420-EXIT.
122300     EXIT.
122400*
122500 2430-VALIDA-UNA-NOTA.
122600     MOVE AL-CO-VALOR (WKS-HOJA-ACTUAL, WKS-J, WKS-K)
122700                                   TO WKS-MASC-MARCA.
122800     MOVE HOJA-MAX-CO-VALOR (WKS-HOJA-ACTUAL, WKS-K)
122900                                   TO WKS-MASC-MAXIMO.
123000     MOVE WKS-HOJA-ACTUAL TO WKS-MASC-HOJA.
123100     IF AL-CO-VALOR (WKS-HOJA-ACTUAL, WKS-J, WKS-K) < ZERO
123200         STRING 'ERROR: NOTA NEGATIVA EN HOJA ' WKS-MASC-HOJA
123300             ' CARNET ' AL-CARNET (WKS-HOJA-ACTUAL, WKS-J)
123400             ' CO' HOJA-MAX-CO-NUM (WKS-HOJA-ACTUAL, WKS-K)
123500             ' (' WKS-MASC-MARCA ')'
123600             DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
123700         PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
123800     ELSE
123900         IF HOJA-MAX-CO-VALOR (WKS-HOJA-ACTUAL, WKS-K) > ZERO
124000           AND AL-CO-VALOR (WKS-HOJA-ACTUAL, WKS-J, WKS-K)
124100               > HOJA-MAX-CO-VALOR (WKS-HOJA-ACTUAL, WKS-K)
124200             STRING 'WARNING: NOTA EXCEDE MAXIMO EN HOJA '
124300                 WKS-MASC-HOJA ' CARNET '
124400                 AL-CARNET (WKS-HOJA-ACTUAL, WKS-J)
124500                 ' CO' HOJA-MAX-CO-NUM (WKS-HOJA-ACTUAL, WKS-K)
124600                 ' (' WKS-MASC-MARCA ' / MAX ' WKS-MASC-MAXIMO ')'
124700                 DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
124800             PERFORM 2620-ACUMULA-ADVERTENCIA THRU 2620-EXIT
124900         END-IF
125000     END-IF.
125100 2430-EXIT.
125200     EXIT.
125300*****************************************************************
125400*   ESCRITURA DEL REPORTE DE CORRIDA (ATNRPT).  EL TITULO SE     *
125500*   ESCRIBE EN CUANTO EL ARCHIVO ABRE; LOS ERRORES Y ADVERTEN-   *
125600*   CIAS SE ESCRIBEN CONFORME SE VAN DETECTANDO (2610/2620); EL  *
125700*   RESUMEN FINAL LO ESCRIBE 2600 AL TERMINAR LA CORRIDA.        *
125800*****************************************************************
125900 2601-ESCRIBE-TITULO.
126000     MOVE SPACES TO WKS-LINEA-REPORTE.
126100     STRING 'HOJA DE LOGRO CO-PO -- PROGRAMA ' PROGRAMA
126200         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
126300     WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE.
126400     MOVE SPACES TO WKS-LINEA-REPORTE.
126500     STRING 'REGLAMENTO: ' WKS-PARM-REGLAMENTO
126600         '   CATEGORIA: ' WKS-PARM-CATEGORIA
126700         '   TIPO DEPTO: ' WKS-PARM-TIPO-DEPTO
126800         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
126900     WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE.
127000     MOVE SPACES TO REG-ATNRPT.
127100     WRITE REG-ATNRPT.
127200 2601-EXIT.
127300     EXIT.
127400*
127500 2610-ACUMULA-ERROR.
127600     ADD 1 TO WKS-TOTAL-ERRORES.
127700     MOVE WKS-MENSAJE-VALIDACION TO WKS-LINEA-REPORTE.
127800     WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE.
127900     MOVE SPACES TO WKS-MENSAJE-VALIDACION.
128000 2610-EXIT.
128100     EXIT.
128200*
128300*    SOLO LAS PRIMERAS 5 ADVERTENCIAS SE ESCRIBEN EN EL REPORTE;
128400*    EL CONTADOR SIGUE ACUMULANDO LAS DEMAS PARA LA LINEA FINAL.
128500 2620-ACUMULA-ADVERTENCIA.
128600     ADD 1 TO WKS-TOTAL-ADVERTENCIAS.
128700     IF WKS-TOTAL-ADVERTENCIAS NOT > 5
128800         MOVE WKS-MENSAJE-VALIDACION TO WKS-LINEA-REPORTE
128900         WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE
129000     END-IF.
129100     MOVE SPACES TO WKS-MENSAJE-VALIDACION.
129200 2620-EXIT.
129300     EXIT.
129400*
129500 2600-ESCRIBE-REPORTE.
129600     MOVE SPACES TO REG-ATNRPT.
129700     WRITE REG-ATNRPT.
129800     MOVE SPACES TO WKS-LINEA-REPORTE.
129900     MOVE WKS-TOTAL-ERRORES      TO WKS-MASC-CONTADOR.
130000     MOVE WKS-MASC-CONTADOR      TO WKS-MASC-ERRORES-TXT.
130100     MOVE WKS-TOTAL-ADVERTENCIAS TO WKS-MASC-CONTADOR.
130200     STRING 'ERRORS: ' WKS-MASC-ERRORES-TXT
130300         '   WARNINGS: ' WKS-MASC-CONTADOR
130400         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
130500     WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE.
130600     IF CORRIDA-ES-VALIDA AND WKS-TOTAL-ERRORES = 0
130700         PERFORM 2630-ESCRIBE-RESUMEN-OK THRU 2630-EXIT
130800     ELSE
130900         MOVE SPACES TO WKS-LINEA-REPORTE
131000         STRING 'RUN ABORTED - VALIDATION FAILED'
131100             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
131200         WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE
131300     END-IF.
131400 2600-EXIT.
131500     EXIT.
131600*
131700 2630-ESCRIBE-RESUMEN-OK.
131800     MOVE SPACES TO WKS-LINEA-REPORTE.
131900     STRING 'CURSO: ' HOJA-COD-CURSO (1) ' - ' HOJA-NOM-CURSO (1)
132000         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
132100     WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE.
132200     MOVE SPACES TO WKS-LINEA-REPORTE.
132300     STRING 'REGLAMENTO: ' WKS-PARM-REGLAMENTO
132400         '   IDENTIFICADOR DE SALIDA: ' WKS-ID-SANEADO
132500         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
132600     WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE.
132700     MOVE SPACES TO WKS-LINEA-REPORTE.
132800     MOVE WKS-CONTADOR-ESCRITOS TO WKS-MASC-CONTADOR.
132900     STRING 'STUDENTS WRITTEN: ' WKS-MASC-CONTADOR
133000         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
133100     WRITE REG-ATNRPT FROM WKS-LINEA-REPORTE.
133200 2630-EXIT.
133300     EXIT.
133400*****************************************************************
133500*   CIERRE DE ARCHIVOS.  EVALF2/EVALF3 SOLO SI LA CORRIDA LOS    *
133600*   LLEGO A ABRIR (SEGUN LA CANTIDAD DE HOJAS REQUERIDAS).       *
133700*****************************************************************
133800 9000-CIERRA-ARCHIVOS.
133900     IF FS-EVALF1 = '00'
134000         CLOSE EVALF1
134100     END-IF.
134200     IF WKS-CANT-HOJAS-REQUERIDAS NOT < 2 AND FS-EVALF2 = '00'
134300         CLOSE EVALF2
134400     END-IF.
134500     IF WKS-CANT-HOJAS-REQUERIDAS NOT < 3 AND FS-EVALF3 = '00'
134600         CLOSE EVALF3
134700     END-IF.
134800     CLOSE ATNOUT.
134900     CLOSE ATNRPT.
135000 9000-EXIT.
135100     EXIT.
135200*****************************************************************
135300*   1400-CONSTRUYE-IDENTIFICADOR -- ARMA EL NOMBRE DE SALIDA     *
135400*   CODIGO_NOMBRESANEADO_REGLAMENTO_ATTAINMENT.  EL NOMBRE DE    *
135500*   CURSO SE SANEA CARACTER POR CARACTER (SOLO LETRA/DIGITO/     *
135600*   GUION/SUBRAYADO SOBREVIVEN) Y SE TRUNCA A 50 POSICIONES.     *
135700*****************************************************************
135800 1400-CONSTRUYE-IDENTIFICADOR.
135900     MOVE HOJA-NOM-CURSO (1) TO WKS-ID-CRUDO.
136000     MOVE SPACES TO WKS-ID-NOMBRE-LIMPIO.
136100     PERFORM 1410-SANEA-UN-CARACTER THRU 1410-EXIT
136200         VARYING WKS-ID-LONGITUD FROM 1 BY 1
136300         UNTIL WKS-ID-LONGITUD > 40.
136400     PERFORM 1420-TRUNCA-Y-RECORTA THRU 1420-EXIT.
136500     MOVE SPACES TO WKS-ID-SANEADO.
136600     STRING HOJA-COD-CURSO (1) DELIMITED BY SPACE
136700         '_' DELIMITED BY SIZE
136800         WKS-ID-NOMBRE-LIMPIO DELIMITED BY SPACE
136900         '_' DELIMITED BY SIZE
137000         WKS-PARM-REGLAMENTO DELIMITED BY SPACE
137100         '_Attainment' DELIMITED BY SIZE
137200         INTO WKS-ID-SANEADO.
137300 1400-EXIT.
137400     EXIT.
137500*
137600 1410-SANEA-UN-CARACTER.
137700     MOVE WKS-ID-CRUDO (WKS-ID-LONGITUD:1) TO WKS-ID-CARACTER.
137800     IF WKS-ID-CARACTER IS NOT ALPHABETIC
137900        AND WKS-ID-CARACTER IS NOT NUMERIC
138000        AND WKS-ID-CARACTER NOT = '-'
138100        AND WKS-ID-CARACTER NOT = '_'
138200         MOVE '_' TO WKS-ID-CARACTER
138300     END-IF.
138400     MOVE WKS-ID-CARACTER
138500         TO WKS-ID-NOMBRE-LIMPIO (WKS-ID-LONGITUD:1).
138600 1410-EXIT.
138700     EXIT.
138800*
138900*    RECORTA EL NOMBRE SANEADO A 50 POSICIONES (YA LO ESTA, EL
139000*    CAMPO FUENTE MIDE 40) Y QUITA GUIONES BAJOS INICIALES Y
139100*    FINALES.
139200 1420-TRUNCA-Y-RECORTA.
139300     PERFORM 1421-RECORTA-INICIO THRU 1421-EXIT
139400         UNTIL WKS-ID-NOMBRE-LIMPIO (1:1) NOT = '_'
139500            OR WKS-ID-NOMBRE-LIMPIO = SPACES.
139600     MOVE ZERO TO WKS-ID-LONGITUD.
139700     INSPECT WKS-ID-NOMBRE-LIMPIO TALLYING WKS-ID-LONGITUD
139800         FOR CHARACTERS BEFORE INITIAL SPACE.
139900     PERFORM 1422-RECORTA-FINAL THRU 1422-EXIT
140000         UNTIL WKS-ID-LONGITUD = ZERO
140100            OR WKS-ID-NOMBRE-LIMPIO (WKS-ID-LONGITUD:1) NOT = '_'.
140200 1420-EXIT.
140300     EXIT.
140400*
140500 1421-RECORTA-INICIO.
140600     MOVE WKS-ID-NOMBRE-LIMPIO (2:49) TO WKS-ID-SANEADO (1:49).
140700     MOVE WKS-ID-SANEADO (1:49) TO WKS-ID-NOMBRE-LIMPIO (1:49).
140800     MOVE SPACE TO WKS-ID-NOMBRE-LIMPIO (50:1).
140900 1421-EXIT.
141000     EXIT.
141100*
141200 1422-RECORTA-FINAL.
141300     MOVE SPACE TO WKS-ID-NOMBRE-LIMPIO (WKS-ID-LONGITUD:1).
141400     SUBTRACT 1 FROM WKS-ID-LONGITUD.
141500 1422-EXIT.
141600     EXIT.
141700*****************************************************************
141800*   1450-SELECCIONA-PLANTILLA -- DECIDE LA PLANTILLA Y CARPETA   *
141900*   DE SALIDA SEGUN REGLAMENTO/CATEGORIA/TIPO-DEPTO.  SI EL      *
142000*   TIPO DE DEPTO NO ESTA LISTADO PARA LA CATEGORIA, SE USA      *
142100*   'DEFAULT' CUANDO LA FILA LO PERMITE; SI NO, ES ERROR.        *
142200*****************************************************************
142300 1450-SELECCIONA-PLANTILLA.
142400     MOVE WKS-PARM-REGLAMENTO TO WKS-REGLAMENTO-VALORES.
142500     EVALUATE TRUE
142600         WHEN WKS-PARM-TIPO-DEPTO = TREG-TIPODEPTO-1 (WKS-FILA-REGLA)
142700             MOVE WKS-PARM-TIPO-DEPTO TO WKS-ID-DEPTO-EFECTIVO
142800         WHEN WKS-PARM-TIPO-DEPTO = TREG-TIPODEPTO-2 (WKS-FILA-REGLA)
142900             MOVE WKS-PARM-TIPO-DEPTO TO WKS-ID-DEPTO-EFECTIVO
143000         WHEN TREG-TIENE-DEFECTO (WKS-FILA-REGLA) = 'S'
143100             MOVE 'DEFAULT' TO WKS-ID-DEPTO-EFECTIVO
143200         WHEN OTHER
143300             MOVE 'N' TO WKS-CORRIDA-VALIDA
143400             STRING 'ERROR: TIPO DE DEPARTAMENTO NO VALIDO PARA '
143500                 'LA CATEGORIA - ' WKS-PARM-TIPO-DEPTO
143600                 DELIMITED BY SIZE INTO WKS-MENSAJE-VALIDACION
143700             PERFORM 2610-ACUMULA-ERROR THRU 2610-EXIT
143800     END-EVALUATE.
143900     EVALUATE TRUE
144000         WHEN WKS-REG-ES-R17 MOVE 'REG-17' TO WKS-ID-CARPETA
144100         WHEN WKS-REG-ES-R21 MOVE 'REG-21' TO WKS-ID-CARPETA
144200         WHEN WKS-REG-ES-R24 MOVE 'REG-24' TO WKS-ID-CARPETA
144300         WHEN OTHER          MOVE 'REG-17' TO WKS-ID-CARPETA
144400     END-EVALUATE.
144500     IF CORRIDA-ES-VALIDA
144600         STRING WKS-PARM-REGLAMENTO DELIMITED BY SPACE
144700             '-' DELIMITED BY SIZE
144800             WKS-PARM-CATEGORIA DELIMITED BY SPACE
144900             '-' DELIMITED BY SIZE
145000             WKS-ID-DEPTO-EFECTIVO DELIMITED BY SPACE
145100             INTO WKS-PLANTILLA-SELECCIONADA
145200     END-IF.
145300 1450-EXIT.
145400     EXIT.
145500*****************************************************************
145600*   1500-GENERA-HOJA -- SELECCIONA EL MAPEO DE COLUMNAS Y EMITE  *
145700*   UN RENGLON DE SALIDA POR CADA ALUMNO DE LA TABLA MAESTRA.    *
145800*****************************************************************
145900 1500-GENERA-HOJA.
146000     PERFORM 1550-SELECCIONA-MAPEO-COL THRU 1550-EXIT.
146100     MOVE ZERO TO WKS-CONTADOR-ESCRITOS.
146200     MOVE ZERO TO WKS-SECUENCIA-SALIDA.
146300     PERFORM 1600-FUNDE-ESTUDIANTES THRU 1600-EXIT
146400         VARYING WKS-N FROM 1 BY 1
146500         UNTIL WKS-N > WKS-CANT-MAESTROS.
146600 1500-EXIT.
146700     EXIT.
146800*
146900*    EL MAPEO 'A' (DEPTO TEORICO/S&H Y ANALITICO) ES EL QUE SE
147000*    APLICA POR DEFECTO; SOLO REGLAMENTO R17 CON LABORATORIO O
147100*    PROYECTO USA UN MAPEO DISTINTO (VER REGLAS DE NEGOCIO).
147200 1550-SELECCIONA-MAPEO-COL.
147300     MOVE WKS-PARM-CATEGORIA TO WKS-CATEGORIA-VALORES.
147400     EVALUATE TRUE
147500         WHEN WKS-REG-ES-R17 AND WKS-CAT-ES-LAB
147600             MOVE 'B' TO WKS-COD-MAPEO
147700         WHEN WKS-REG-ES-R17 AND WKS-CAT-ES-PROYECTO
147800             MOVE 'C' TO WKS-COD-MAPEO
147900         WHEN OTHER
148000             MOVE 'A' TO WKS-COD-MAPEO
148100     END-EVALUATE.
148200 1550-EXIT.
148300     EXIT.
148400*****************************************************************
148500*   1600-FUNDE-ESTUDIANTES -- PARA EL ALUMNO WKS-N DE LA TABLA   *
148600*   MAESTRA, COLOCA CADA NOTA EN SU CASILLA SEGUN EL MAPEO       *
148700*   VIGENTE Y ESCRIBE EL RENGLON DE SALIDA.                      *
148800*****************************************************************
148900 1600-FUNDE-ESTUDIANTES.
149000     PERFORM 1610-COLOCA-UNA-COLUMNA THRU 1610-EXIT
149100         VARYING WKS-I FROM 1 BY 1
149200         UNTIL WKS-I > WKS-CANT-FILAS-COLUMNA.
149300     PERFORM 1620-ESCRIBE-ATTAINMENT THRU 1620-EXIT.
149400 1600-EXIT.
149500     EXIT.
149600*
149700 1610-COLOCA-UNA-COLUMNA.
149800     IF TCOL-MAPEO (WKS-I) NOT = WKS-COD-MAPEO
149900         GO TO 1610-EXIT
150000     END-IF.
150100     PERFORM 1611-BUSCA-HOJA-EVALUACION THRU 1611-EXIT.
150200     IF WKS-HOJA-ENCONTRADA = ZERO
150300         GO TO 1610-EXIT
150400     END-IF.
150500     MOVE WKS-HOJA-ENCONTRADA TO WKS-HOJA-ACTUAL.
150600     PERFORM 1612-BUSCA-ALUMNO-EN-HOJA THRU 1612-EXIT.
150700     IF WKS-POS-INSERCION = ZERO
150800         GO TO 1610-EXIT
150900     END-IF.
151000     PERFORM 1613-BUSCA-CO-EN-ALUMNO THRU 1613-EXIT.
151100     IF WKS-CO-ENCONTRADO = ZERO
151200         GO TO 1610-EXIT
151300     END-IF.
151400     MOVE TCOL-COLUMNA (WKS-I) TO WKS-COL-DESTINO.
151500     MOVE AL-CO-VALOR (WKS-HOJA-ACTUAL, WKS-POS-INSERCION,
151600         WKS-CO-ENCONTRADO)
151700             TO MST-CASILLA-NUM (WKS-N, WKS-COL-DESTINO).
151800 1610-EXIT.
151900     EXIT.
152000*
152100*    BUSCA, ENTRE LAS HOJAS LEIDAS, LA QUE CLASIFICO COMO EL
152200*    TIPO DE EVALUACION QUE PIDE LA FILA DE MAPEO WKS-I.
152300 1611-BUSCA-HOJA-EVALUACION.
152400     MOVE ZERO TO WKS-HOJA-ENCONTRADA.
152500     PERFORM 1611A-COMPARA-TIPO-HOJA
152600         VARYING WKS-J FROM 1 BY 1
152700         UNTIL WKS-J > WKS-CANT-HOJAS-REQUERIDAS
152800            OR WKS-HOJA-ENCONTRADA NOT = ZERO.
152900 1611-EXIT.
153000     EXIT.
153100*
153200 1611A-COMPARA-TIPO-HOJA.
153300     IF HOJA-TIPO-EVALUACION (WKS-J) = TCOL-EVALUACION (WKS-I)
153400         MOVE WKS-J TO WKS-HOJA-ENCONTRADA
153500     END-IF.
153600 1611A-EXIT.
153700     EXIT.
153800*
153900*    BUSCA AL ALUMNO MST-CARNET (WKS-N) DENTRO DE LA HOJA
154000*    WKS-HOJA-ACTUAL.  DEJA WKS-POS-INSERCION EN CERO SI NO ESTA.
154100 1612-BUSCA-ALUMNO-EN-HOJA.
154200     MOVE ZERO TO WKS-POS-INSERCION.
154300     PERFORM 1612A-COMPARA-CARNET-HOJA
154400         VARYING WKS-J FROM 1 BY 1
154500         UNTIL WKS-J > HOJA-CANT-ALUMNOS (WKS-HOJA-ACTUAL)
154600            OR WKS-POS-INSERCION NOT = ZERO.
154700 1612-EXIT.
154800     EXIT.
154900*
155000 1612A-COMPARA-CARNET-HOJA.
155100     IF AL-CARNET (WKS-HOJA-ACTUAL, WKS-J) = MST-CARNET (WKS-N)
155200         MOVE WKS-J TO WKS-POS-INSERCION
155300     END-IF.
155400 1612A-EXIT.
155500     EXIT.
155600*
155700*    BUSCA, DENTRO DE LAS NOTAS DEL ALUMNO YA LOCALIZADO, LA
155800*    ENTRADA CUYO NUMERO DE CO COINCIDA CON EL DE LA FILA DE
155900*    MAPEO WKS-I.
156000 1613-BUSCA-CO-EN-ALUMNO.
156100     MOVE ZERO TO WKS-CO-ENCONTRADO.
156200     PERFORM 1613A-COMPARA-NUMERO-CO
156300         VARYING WKS-K FROM 1 BY 1
156400         UNTIL WKS-K > 6
156500            OR WKS-CO-ENCONTRADO NOT = ZERO.
156600 1613-EXIT.
156700     EXIT.
156800*
156900 1613A-COMPARA-NUMERO-CO.
157000     IF AL-CO-NUM (WKS-HOJA-ACTUAL, WKS-POS-INSERCION, WKS-K)
157100             = TCOL-CO-NUM (WKS-I)
157200         MOVE WKS-K TO WKS-CO-ENCONTRADO
157300     END-IF.
157400 1613A-EXIT.
157500     EXIT.
157600*****************************************************************
157700*   1620-ESCRIBE-ATTAINMENT -- ESCRIBE UN RENGLON DE LA HOJA DE  *
157800*   LOGRO PARA EL ALUMNO MAESTRO WKS-N.                          *
157900*****************************************************************
158000 1620-ESCRIBE-ATTAINMENT.
158100     ADD 1 TO WKS-SECUENCIA-SALIDA.
158200     MOVE SPACES TO ATN-RENGLON-SALIDA.
158300     MOVE WKS-SECUENCIA-SALIDA TO ATN-SAL-SECUENCIA.
158400     MOVE MST-CARNET (WKS-N)   TO ATN-SAL-CARNET.
158500     MOVE MST-NOMBRE (WKS-N)   TO ATN-SAL-NOMBRE.
158600     PERFORM 1621-MUEVE-UNA-CASILLA THRU 1621-EXIT
158700         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 20.
158800     WRITE ATN-RENGLON-SALIDA.
158900     ADD 1 TO WKS-CONTADOR-ESCRITOS.
159000 1620-EXIT.
159100     EXIT.
159200*
159300 1621-MUEVE-UNA-CASILLA.
159400     MOVE MST-CASILLA (WKS-N, WKS-K) TO ATN-SAL-CASILLA (WKS-K).
159500 1621-EXIT.
159600     EXIT.
